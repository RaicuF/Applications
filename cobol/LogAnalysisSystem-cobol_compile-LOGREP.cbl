000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  LOGREP.
000300 AUTHOR. R T DUNCAN.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/18/89.
000600 DATE-COMPILED. 03/18/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800      
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM SCORES EVERY DISTINCT CLIENT ADDRESS
001300*          FOUND IN THE PARSED LOG FILE AGAINST THE SECURITY
001400*          GROUP'S BLOCKLIST FEED.
001500*
001600*          A HIT ON THE BLOCKLIST SCORES 75.00 FLAT.  WHEN MORE
001700*          THAN ONE LIST ON THE FEED FLAGS THE SAME ADDRESS, THE
001800*          ENGINE-VOTE FORMULA IN STATCALC IS ALSO RUN AND THE
001900*          HIGHER OF THE TWO SCORES WINS - THIS IS THE "MERGE
002000*          SOURCES, KEEP THE MAXIMUM" RULE THE SECURITY GROUP
002100*          ASKED FOR.  REP-SOURCE CARRIES THE ACTUAL FEED NAME(S)
002200*          OFF THE BLOCKLIST ROW(S) THAT MATCHED, NOT A MADE-UP
002300*          LABEL - TWO DISTINCT FEED NAMES ARE JOINED WITH A "/".
002400*
002500*          ONLY ADDRESSES THAT SCORE ABOVE ZERO ARE WRITTEN TO
002600*          THE SUSPICIOUS-ADDRESS FILE THAT LOGANLYZ READS BACK.
002700*
002800******************************************************************
002900      
003000         INPUT FILE              -   PARSED LOG FILE
003100         INPUT FILE              -   BLOCKLIST FEED
003200      
003300         OUTPUT FILE PRODUCED    -   IP-REPUTATION FILE
003400      
003500         DUMP FILE               -   SYSOUT
003600      
003700******************************************************************
003800* CHANGE LOG
003900*    03/18/89  RTD  ORIGINAL PROGRAM - REQ LG-0008
004000*    07/22/91  RTD  WIDENED BLOCKLIST TABLE TO 5000 ROWS -
004100*                   REQ LG-0020
004200*    11/04/93  PNK  ADDED ENGINE-VOTE MERGE WHEN AN ADDRESS
004300*                   APPEARS ON MORE THAN ONE LIST - REQ LG-0053
004400*    02/18/99  MMO  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE,  021899MMO
004500*                   NO CHANGE REQUIRED, SIGNING OFF - LG-0140
004600*    05/14/02  GHB  SWITCHED TO SEARCH ALL ON THE BLOCKLIST      051402GHB
004700*                   TABLE IN PLACE OF THE OLD SERIAL SEARCH -
004800*                   REQ LG-0172
004900*    08/09/05  LKM  RAISED DISTINCT-ADDRESS TABLE TO 2000 ROWS   080905LKM
005000*                   TO MATCH STATCALC'S COUNT TABLE - LG-0218
005100*    03/11/08  LKM  REP-SOURCE NOW CARRIES THE REAL BLOCKLIST    031108LKM
005200*                   FEED NAME(S) FOR THE HIT INSTEAD OF A FIXED
005300*                   LABEL - SECURITY GROUP WANTED TO SEE WHICH
005400*                   FEED(S) TO CALL ABOUT - LG-0231
005500*    07/14/09  LKM  DROPPED THE X(12) FILLER THAT HAD CREPT      071409LKM
005600*                   INTO THE IP-REPUTATION OUTPUT RECORD - FEED
005700*                   CONTRACT WITH LOGANLYZ IS 48 BYTES FLAT, NOT
005800*                   60 - RECORD CONTAINS CLAUSE FIXED TO MATCH -
005900*                   LG-0252
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER. IBM-390.
006400 OBJECT-COMPUTER. IBM-390.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT SYSOUT
007000     ASSIGN TO UT-S-SYSOUT
007100       ORGANIZATION IS SEQUENTIAL.
007200      
007300     SELECT PARSED-LOG-FILE
007400     ASSIGN TO UT-S-PRSDLOG
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS PFCODE.
007700      
007800     SELECT BLOCKLIST-FILE
007900     ASSIGN TO UT-S-BLKLIST
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS BFCODE.
008200      
008300     SELECT IP-REPUTATION-FILE
008400     ASSIGN TO UT-S-IPREPUT
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS OFCODE.
008700      
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  SYSOUT
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 130 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS SYSOUT-REC.
009600 01  SYSOUT-REC  PIC X(130).
009700      
009800****** WRITTEN BY LOGPARS - ONE RECORD PER RAW LINE IT COULD
009900****** MAKE SENSE OF, NO TRAILER RECORD
010000 FD  PARSED-LOG-FILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     BLOCK CONTAINS 0 RECORDS
010400     RECORD CONTAINS 274 CHARACTERS
010500     DATA RECORD IS PARSED-LOG-REC.
010600     COPY PARSDLOG.
010700      
010800****** PULLED NIGHTLY FROM THE SECURITY GROUP'S FEED - ARRIVES
010900****** SORTED ASCENDING BY BL-IP, NO TRAILER RECORD
011000 FD  BLOCKLIST-FILE
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 40 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS BLOCKLIST-REC.
011600     COPY BLOKLIST.
011700      
011800****** WRITTEN FOR EVERY ADDRESS THAT SCORED ABOVE ZERO - READ
011900****** BACK BY LOGANLYZ FOR THE SUSPICIOUS-ADDRESS SECTION
012000 FD  IP-REPUTATION-FILE
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 48 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS IP-REPUTATION-REC.
012600     COPY IPREPUT.
012700      
012800 WORKING-STORAGE SECTION.
012900      
013000 01  FILE-STATUS-CODES.
013100     05  PFCODE                  PIC X(2).
013200         88 NO-MORE-PARSED  VALUE "10".
013300     05  BFCODE                  PIC X(2).
013400         88 NO-MORE-BLOCKLIST  VALUE "10".
013500     05  OFCODE                  PIC X(2).
013600         88 CODE-WRITE    VALUE SPACES.
013700      
013800 01  WS-BLOCKLIST-TABLE.
013900******         LOADED ONCE AT HOUSEKEEPING TIME, ASCENDING BY
014000******         BL-IP-TBL SO 700-SCORE-ADDRESSES CAN SEARCH ALL -
014100******         5000 ROWS COVERS THE LARGEST FEED THE SECURITY
014200******         GROUP HAS EVER SHIPPED US
014300     05  BL-TABLE-ENTRY OCCURS 5000 TIMES
014400                         ASCENDING KEY IS BL-IP-TBL
014500                         INDEXED BY BL-IDX.
014600         10  BL-IP-TBL           PIC X(15).
014700         10  BL-LIST-TBL         PIC X(20).
014800         10  FILLER              PIC X(05).
014900 01  WS-BLOCKLIST-ENTRY-COUNT    PIC 9(4) COMP.
015000      
015100 01  WS-ADDR-TABLE.
015200******         ONE ROW PER DISTINCT ADDRESS SEEN IN THE PARSED
015300******         LOG FILE, FIRST-SEEN ORDER, BUILT BY A SERIAL
015400******         SEARCH SINCE THE INPUT ARRIVES UNSORTED
015500     05  ADDR-TABLE-ENTRY OCCURS 2000 TIMES
015600                         INDEXED BY ADDR-IDX.
015700         10  ADDR-IP             PIC X(15).
015800         10  ADDR-COUNT          PIC 9(07) COMP.
015900         10  FILLER              PIC X(06).
016000 01  WS-ADDR-ENTRY-COUNT         PIC 9(4) COMP.
016100      
016200 01  WS-SCORE-FLDS.
016300     05  WS-VOTE-COUNT           PIC 9(3) COMP.
016400     05  WS-FLAT-SCORE           PIC 9(3)V99.
016500     05  WS-FINAL-SCORE          PIC 9(3)V99.
016600     05  WS-FINAL-SCORE-R REDEFINES WS-FINAL-SCORE.
016700******         DEBUG/DUMP VIEW FOR THE SYSOUT TRACE IF THIS
016800******         PROGRAM IS EVER RUN WITH UPSI-1 ON
016900         10  WS-FINAL-SCORE-WHOLE  PIC 9(3).
017000         10  WS-FINAL-SCORE-DEC    PIC 9(2).
017100     05  WS-MERGED-SOURCE        PIC X(20).
017200     05  WS-FIRST-MATCH-IDX      PIC 9(4) COMP.
017300******         WS-SOURCE-1/2 HOLD THE ACTUAL LIST NAMES OFF THE
017400******         BLOCKLIST FEED FOR THIS ADDRESS - REQ LG-0053
017500******         ASKED FOR THE REAL FEED NAME(S), NOT A MADE-UP
017600******         LABEL, SO THE REPORT READER CAN SEE WHICH FEED
017700******         TO CALL ABOUT A HIT
017800     05  WS-SOURCE-1             PIC X(20).
017900     05  WS-SOURCE-2             PIC X(20).
018000******         ONLY THE FIRST 2 DISTINCT FEED NAMES FIT ONCE
018100******         JOINED WITH A SLASH IN THE 20-BYTE REP-SOURCE
018200******         FIELD - A 3RD DISTINCT FEED ON THE SAME ADDRESS
018300******         STILL ADDS TO THE VOTE COUNT BUT IS NOT APPENDED
018400     05  WS-SOURCE-BUILD         PIC X(41).
018500     05  FILLER                  PIC X(08).
018600      
018700******         LOCAL IMAGE OF STATCALC'S LINKAGE SECTION - MUST
018800******         STAY FIELD-FOR-FIELD IDENTICAL TO STATCALC SO THE
018900******         CALL USING LINES UP PROPERLY
019000 01  STAT-CALC-REC.
019100     05  CALC-TYPE-SW               PIC X.
019200         88 VOTE-SCORE-CALC         VALUE "V".
019300         88 MEAN-STDDEV-CALC        VALUE "S".
019400     05  SC-ENGINE-COUNTS.
019500         10  SC-ENGINE-TOTAL        PIC 9(3) COMP.
019600         10  SC-ENGINE-MALICIOUS    PIC 9(3) COMP.
019700         10  SC-ENGINE-SUSPICIOUS   PIC 9(3) COMP.
019800     05  SC-ENGINE-COUNTS-R REDEFINES SC-ENGINE-COUNTS.
019900         10  SC-ENGINE-CNT-TBL OCCURS 3 TIMES
020000                                    PIC 9(3) COMP.
020100     05  SC-VOTE-SCORE              PIC 9(3)V99 COMP-3.
020200     05  SC-VOTE-SCORE-R REDEFINES SC-VOTE-SCORE.
020300         10  SC-VOTE-SCORE-WHOLE    PIC 9(3).
020400         10  SC-VOTE-SCORE-DEC      PIC 9(2).
020500     05  SC-ENTRY-COUNT             PIC 9(4) COMP.
020600     05  SC-COUNT-TABLE.
020700         10  SC-COUNT-ENTRY OCCURS 2000 TIMES
020800                                    PIC 9(7) COMP.
020900     05  SC-MEAN-RESULT             PIC 9(9)V99 COMP-3.
021000     05  SC-MEAN-RESULT-R REDEFINES SC-MEAN-RESULT
021100                                    PIC X(12).
021200     05  SC-STDDEV-RESULT           PIC 9(9)V99 COMP-3.
021300      
021400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
021500     05 RECORDS-READ             PIC 9(9) COMP.
021600     05 RECORDS-WRITTEN          PIC 9(9) COMP.
021700     05 WS-SCAN-IDX              PIC 9(4) COMP.
021800      
021900 01  FLAGS-AND-SWITCHES.
022000     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
022100         88 NO-MORE-DATA VALUE "N".
022200     05 WS-ADDR-FOUND-SW         PIC X(01) VALUE "N".
022300         88 WS-ADDR-WAS-FOUND    VALUE "Y".
022400     05 WS-BL-FOUND-SW           PIC X(01) VALUE "N".
022500         88 WS-BL-WAS-FOUND      VALUE "Y".
022600      
022700 COPY ABENDREC.
022800      
022900 PROCEDURE DIVISION.
023000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023100     PERFORM 100-MAIN-PROCESS THRU 100-EXIT
023200             UNTIL NO-MORE-DATA.
023300     PERFORM 700-SCORE-ADDRESSES THRU 700-EXIT
023400         VARYING ADDR-IDX FROM 1 BY 1
023500         UNTIL ADDR-IDX > WS-ADDR-ENTRY-COUNT.
023600     PERFORM 999-CLEANUP THRU 999-EXIT.
023700     MOVE +0 TO RETURN-CODE.
023800     GOBACK.
023900      
024000 000-HOUSEKEEPING.
024100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024200     DISPLAY "******** BEGIN JOB LOGREP ********".
024300     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
024400                WS-BLOCKLIST-ENTRY-COUNT, WS-ADDR-ENTRY-COUNT.
024500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
024600      
024700     SET BL-IDX TO 1.
024800     PERFORM 920-READ-BLOCKLIST THRU 920-EXIT.
024900     PERFORM 050-LOAD-BLOCKLIST-TBL THRU 050-EXIT
025000         UNTIL NO-MORE-BLOCKLIST.
025100      
025200     PERFORM 900-READ-PARSED-LOG THRU 900-EXIT.
025300     IF NO-MORE-DATA
025400         MOVE "000-HOUSEKEEPING" TO PARA-NAME
025500         MOVE "PARSED LOG FILE IS EMPTY - NOTHING TO SCORE"
025600              TO ABEND-REASON
025700         MOVE "AT LEAST 1 REC" TO EXPECTED-VAL
025800         MOVE "0 RECS" TO ACTUAL-VAL
025900         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
026000 000-EXIT.
026100     EXIT.
026200      
026300 050-LOAD-BLOCKLIST-TBL.
026400     MOVE "050-LOAD-BLOCKLIST-TBL" TO PARA-NAME.
026500     MOVE BL-IP   TO BL-IP-TBL (BL-IDX).
026600     MOVE BL-LIST TO BL-LIST-TBL (BL-IDX).
026700     ADD +1 TO WS-BLOCKLIST-ENTRY-COUNT.
026800     SET BL-IDX UP BY 1.
026900     PERFORM 920-READ-BLOCKLIST THRU 920-EXIT.
027000 050-EXIT.
027100     EXIT.
027200      
027300 100-MAIN-PROCESS.
027400     MOVE "100-MAIN-PROCESS" TO PARA-NAME.
027500     IF LOG-IP NOT = SPACES
027600         PERFORM 200-ACCUM-ADDR-COUNT THRU 200-EXIT.
027700     PERFORM 900-READ-PARSED-LOG THRU 900-EXIT.
027800 100-EXIT.
027900     EXIT.
028000      
028100 200-ACCUM-ADDR-COUNT.
028200     MOVE "200-ACCUM-ADDR-COUNT" TO PARA-NAME.
028300     MOVE "N" TO WS-ADDR-FOUND-SW.
028400     MOVE 1 TO WS-SCAN-IDX.
028500     PERFORM 210-SEARCH-ADDR-TBL THRU 210-EXIT
028600         UNTIL WS-SCAN-IDX > WS-ADDR-ENTRY-COUNT
028700            OR WS-ADDR-WAS-FOUND.
028800     IF NOT WS-ADDR-WAS-FOUND
028900         ADD +1 TO WS-ADDR-ENTRY-COUNT
029000         MOVE LOG-IP TO ADDR-IP (WS-ADDR-ENTRY-COUNT)
029100         MOVE 1      TO ADDR-COUNT (WS-ADDR-ENTRY-COUNT).
029200 200-EXIT.
029300     EXIT.
029400      
029500 210-SEARCH-ADDR-TBL.
029600     IF LOG-IP = ADDR-IP (WS-SCAN-IDX)
029700         ADD +1 TO ADDR-COUNT (WS-SCAN-IDX)
029800         MOVE "Y" TO WS-ADDR-FOUND-SW
029900         GO TO 210-EXIT.
030000     ADD +1 TO WS-SCAN-IDX.
030100 210-EXIT.
030200     EXIT.
030300      
030400 700-SCORE-ADDRESSES.
030500     MOVE "700-SCORE-ADDRESSES" TO PARA-NAME.
030600     MOVE ZERO TO WS-FLAT-SCORE, WS-FINAL-SCORE, WS-VOTE-COUNT.
030700     MOVE SPACES TO WS-MERGED-SOURCE.
030800     MOVE "N" TO WS-BL-FOUND-SW.
030900      
031000     IF WS-BLOCKLIST-ENTRY-COUNT = ZERO
031100         GO TO 700-EXIT.
031200      
031300     SEARCH ALL BL-TABLE-ENTRY
031400         AT END
031500             GO TO 700-EXIT
031600         WHEN BL-IP-TBL (BL-IDX) = ADDR-IP (ADDR-IDX)
031700             MOVE "Y" TO WS-BL-FOUND-SW
031800     END-SEARCH.
031900      
032000     IF NOT WS-BL-WAS-FOUND
032100         GO TO 700-EXIT.
032200      
032300     MOVE 75.00 TO WS-FLAT-SCORE.
032400     MOVE BL-IDX TO WS-FIRST-MATCH-IDX.
032500     PERFORM 710-TALLY-SOURCE-VOTES THRU 710-EXIT.
032600      
032700     MOVE "V" TO CALC-TYPE-SW.
032800     MOVE WS-BLOCKLIST-ENTRY-COUNT TO SC-ENGINE-TOTAL.
032900     MOVE WS-VOTE-COUNT TO SC-ENGINE-MALICIOUS.
033000     MOVE ZERO TO SC-ENGINE-SUSPICIOUS.
033100     CALL "STATCALC" USING STAT-CALC-REC.
033200      
033300******         WS-MERGED-SOURCE IS ALREADY SET FROM THE REAL
033400******         FEED NAME(S) BY 710-TALLY-SOURCE-VOTES ABOVE -
033500******         WHICHEVER SCORE WINS THE "KEEP THE MAXIMUM" TEST
033600******         BELOW, THE HIT STILL CAME FROM THE SAME FEED ROW
033700     IF SC-VOTE-SCORE > WS-FLAT-SCORE
033800         MOVE SC-VOTE-SCORE TO WS-FINAL-SCORE
033900     ELSE
034000         MOVE WS-FLAT-SCORE TO WS-FINAL-SCORE.
034100     IF WS-FINAL-SCORE = ZERO
034200         GO TO 700-EXIT.
034300      
034400     MOVE ADDR-IP (ADDR-IDX)     TO REP-IP.
034500     MOVE WS-FINAL-SCORE         TO REP-RISK-SCORE.
034600     MOVE WS-MERGED-SOURCE       TO REP-SOURCE.
034700     MOVE ADDR-COUNT (ADDR-IDX)  TO REP-COUNT.
034800     IF WS-FINAL-SCORE > 50.00
034900         MOVE "Y" TO REP-MALICIOUS
035000     ELSE
035100         MOVE "N" TO REP-MALICIOUS.
035200     WRITE IP-REPUTATION-REC.
035300     ADD +1 TO RECORDS-WRITTEN.
035400 700-EXIT.
035500     EXIT.
035600      
035700******         THE BLOCKLIST TABLE IS SORTED ASCENDING BY BL-IP,
035800******         SO IF MORE THAN ONE LIST FLAGGED THIS ADDRESS THE
035900******         EXTRA ROWS SIT RIGHT NEXT TO THE ONE SEARCH ALL
036000******         FOUND - WALK BACKWARD THEN FORWARD FROM THERE AND
036100******         COUNT THEM FOR THE STATCALC VOTE FORMULA, AND
036200******         PICK UP THE FEED NAME OFF EACH MATCHING ROW FOR
036300******         REP-SOURCE - REQ LG-0053 / LG-0218
036400 710-TALLY-SOURCE-VOTES.
036500     MOVE 1 TO WS-VOTE-COUNT.
036600     MOVE BL-LIST-TBL (WS-FIRST-MATCH-IDX) TO WS-SOURCE-1.
036700     MOVE SPACES TO WS-SOURCE-2.
036800     MOVE WS-FIRST-MATCH-IDX TO WS-SCAN-IDX.
036900 715-WALK-BACKWARD.
037000     IF WS-SCAN-IDX = 1
037100         GO TO 720-WALK-FORWARD.
037200     SUBTRACT 1 FROM WS-SCAN-IDX.
037300     IF BL-IP-TBL (WS-SCAN-IDX) = ADDR-IP (ADDR-IDX)
037400         ADD +1 TO WS-VOTE-COUNT
037500         PERFORM 730-MERGE-SOURCE-NAME THRU 730-EXIT
037600         GO TO 715-WALK-BACKWARD.
037700     ADD +1 TO WS-SCAN-IDX.
037800      
037900 720-WALK-FORWARD.
038000     MOVE WS-FIRST-MATCH-IDX TO WS-SCAN-IDX.
038100 725-WALK-FORWARD-STEP.
038200     IF WS-SCAN-IDX >= WS-BLOCKLIST-ENTRY-COUNT
038300         GO TO 726-BUILD-MERGED-SOURCE.
038400     ADD +1 TO WS-SCAN-IDX.
038500     IF BL-IP-TBL (WS-SCAN-IDX) = ADDR-IP (ADDR-IDX)
038600         ADD +1 TO WS-VOTE-COUNT
038700         PERFORM 730-MERGE-SOURCE-NAME THRU 730-EXIT
038800         GO TO 725-WALK-FORWARD-STEP.
038900 726-BUILD-MERGED-SOURCE.
039000     IF WS-SOURCE-2 = SPACES
039100         MOVE WS-SOURCE-1 TO WS-MERGED-SOURCE
039200     ELSE
039300         MOVE SPACES TO WS-SOURCE-BUILD
039400         STRING WS-SOURCE-1 DELIMITED BY SPACE
039500                "/"         DELIMITED BY SIZE
039600                WS-SOURCE-2 DELIMITED BY SPACE
039700                INTO WS-SOURCE-BUILD
039800         MOVE WS-SOURCE-BUILD TO WS-MERGED-SOURCE.
039900 710-EXIT.
040000     EXIT.
040100      
040200******         SKIPS A FEED NAME ALREADY COUNTED IN WS-SOURCE-1,
040300******         OTHERWISE FILLS WS-SOURCE-2 THE FIRST TIME A
040400******         SECOND, DIFFERENT FEED NAME TURNS UP
040500 730-MERGE-SOURCE-NAME.
040600     IF BL-LIST-TBL (WS-SCAN-IDX) = WS-SOURCE-1
040700         GO TO 730-EXIT.
040800     IF WS-SOURCE-2 = SPACES
040900         MOVE BL-LIST-TBL (WS-SCAN-IDX) TO WS-SOURCE-2.
041000 730-EXIT.
041100     EXIT.
041200      
041300 800-OPEN-FILES.
041400     MOVE "800-OPEN-FILES" TO PARA-NAME.
041500     OPEN INPUT  PARSED-LOG-FILE, BLOCKLIST-FILE.
041600     OPEN OUTPUT IP-REPUTATION-FILE, SYSOUT.
041700 800-EXIT.
041800     EXIT.
041900      
042000 850-CLOSE-FILES.
042100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
042200     CLOSE PARSED-LOG-FILE, BLOCKLIST-FILE,
042300           IP-REPUTATION-FILE, SYSOUT.
042400 850-EXIT.
042500     EXIT.
042600      
042700 900-READ-PARSED-LOG.
042800     MOVE "900-READ-PARSED-LOG" TO PARA-NAME.
042900     READ PARSED-LOG-FILE
043000         AT END MOVE "N" TO MORE-DATA-SW
043100         GO TO 900-EXIT
043200     END-READ.
043300     ADD +1 TO RECORDS-READ.
043400 900-EXIT.
043500     EXIT.
043600      
043700 920-READ-BLOCKLIST.
043800     MOVE "920-READ-BLOCKLIST" TO PARA-NAME.
043900     READ BLOCKLIST-FILE
044000         AT END MOVE "10" TO BFCODE
044100     END-READ.
044200 920-EXIT.
044300     EXIT.
044400      
044500 999-CLEANUP.
044600     MOVE "999-CLEANUP" TO PARA-NAME.
044700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
044800     DISPLAY "** RECORDS READ **".
044900     DISPLAY RECORDS-READ.
045000     DISPLAY "** DISTINCT ADDRESSES **".
045100     DISPLAY WS-ADDR-ENTRY-COUNT.
045200     DISPLAY "** RECORDS WRITTEN **".
045300     DISPLAY RECORDS-WRITTEN.
045400     DISPLAY "******** NORMAL END OF JOB LOGREP ********".
045500 999-EXIT.
045600     EXIT.
045700      
045800 1000-ABEND-RTN.
045900     WRITE SYSOUT-REC FROM ABEND-REC.
046000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
046100     DISPLAY "*** ABNORMAL END OF JOB- LOGREP ***" UPON CONSOLE.
046200     DIVIDE ZERO-VAL INTO ONE-VAL.
046300 1000-EXIT.
046400     EXIT.
