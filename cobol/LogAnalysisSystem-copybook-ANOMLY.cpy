000100******************************************************************
000200* ANOMLY  -  ANOMALY / SECURITY FINDING RECORD
000300*
000400*    ONE RECORD PER FINDING RAISED BY THE ANOMALY-DETECTOR,
000500*    PATTERN-DETECTOR, OR SECURITY-ISSUE-DETECTOR LOGIC IN
000600*    LOGANLYZ.  ALSO READ BACK BY LOGANLYZ ITSELF TO DRIVE THE
000700*    ANOMALY SECTION OF THE ANALYSIS REPORT.
000800*
000900*    RECORD LENGTH IS 183 CHARACTERS.
001000******************************************************************
001100 01  ANOMALY-REC.
001200     05  ANOM-TYPE                 PIC X(24).
001300******         HIGH-FREQ-IP, ERROR-BURST, SQL-INJECTION,
001400******         XSS-ATTEMPT, PATH-TRAVERSAL, BOT-ACTIVITY,
001500******         BRUTE-FORCE, SENSITIVE-DATA, HIGH-5XX-RATE
001600     05  ANOM-SEVERITY             PIC X(08).
001700         88  ANOM-SEV-CRITICAL     VALUE "CRITICAL".
001800         88  ANOM-SEV-HIGH         VALUE "HIGH".
001900         88  ANOM-SEV-MEDIUM       VALUE "MEDIUM".
002000     05  ANOM-KEY                  PIC X(64).
002100******         ADDRESS, PATH, OR OTHER KEY THE FINDING HANGS ON
002200     05  ANOM-COUNT                PIC 9(07).
002300     05  ANOM-DESC                 PIC X(80).
002400******         NO TRAILING FILLER ON THIS RECORD - 183 BYTES IS
002500******         THE FULL WIDTH WIRED INTO THE FEED CONTRACT THE
002600******         SECURITY GROUP SIGNED OFF ON, SO THERE IS NO
002700******         ROOM TO GROW WITHOUT A FORMAL CHANGE REQUEST
