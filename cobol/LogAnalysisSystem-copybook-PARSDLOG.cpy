000100******************************************************************
000200* PARSDLOG  -  PARSED LOG DETAIL RECORD
000300*
000400*    THIS IS THE OUTPUT RECORD PRODUCED BY LOGPARS FOR EVERY
000500*    RAW LOG LINE IT IS ABLE TO RECOGNIZE.  IT IS THE COMMON
000600*    "CLEAN" RECORD SHAPE READ BY LOGREP, LOGANLYZ AND LOGFILT -
000700*    ALL FOUR OF THE LOG ANALYSIS PROGRAMS COPY THIS MEMBER SO
000800*    THAT A FIELD ADDED HERE IS PICKED UP EVERYWHERE AT ONE TIME.
000900*
001000*    RECORD LENGTH IS 274 CHARACTERS (SEE FIELD LIST BELOW).
001100******************************************************************
001200 01  PARSED-LOG-REC.
001300     05  LOG-TYPE                  PIC X(12).
001400******         VALID VALUES -  COMMON, COMBINED, SYSLOG,
001500******                         EVENTLOG, AUTHLOG
001600     05  LOG-IP                    PIC X(15).
001700     05  LOG-USER                  PIC X(16).
001800     05  LOG-TIMESTAMP             PIC X(20).
001900******         NORMALIZED TO YYYY-MM-DD HH:MM:SS ONLY WHEN
002000******         LOG-TYPE = "EVENTLOG" - THE OTHER FOUR LAYOUTS
002100******         CARRY THEIR OWN SOURCE FORMAT HERE (ACCESS AND
002200******         COMBINED ARE DD/MON/YYYY:HH:MM:SS, SYSLOG AND
002300******         AUTHLOG ARE MON DD HH:MM:SS WITH NO YEAR AT ALL)
002400******         DO NOT TRUST LOG-TIMESTAMP-R BELOW FOR ANY TYPE
002500******         OTHER THAN EVENTLOG - SEE LOGANLYZ 180-ERRMIN-
002600******         ACCUM FOR THE TYPE-AWARE WAY TO KEY ON THIS
002700     05  LOG-TIMESTAMP-R REDEFINES LOG-TIMESTAMP.
002800         10  LOG-TS-YYYY           PIC X(04).
002900         10  FILLER                PIC X(01).
003000         10  LOG-TS-MM             PIC X(02).
003100         10  FILLER                PIC X(01).
003200         10  LOG-TS-DD             PIC X(02).
003300         10  FILLER                PIC X(01).
003400         10  LOG-TS-HH             PIC X(02).
003500         10  FILLER                PIC X(01).
003600         10  LOG-TS-MIN            PIC X(02).
003700         10  FILLER                PIC X(01).
003800         10  LOG-TS-SS             PIC X(02).
003900         10  FILLER                PIC X(01).
004000     05  LOG-METHOD                PIC X(08).
004100     05  LOG-PATH                  PIC X(64).
004200     05  LOG-STATUS                PIC X(03).
004300     05  LOG-SIZE                  PIC 9(09).
004400     05  LOG-HOSTNAME              PIC X(16).
004500     05  LOG-SERVICE               PIC X(16).
004600     05  LOG-MESSAGE               PIC X(64).
004700******         FOR LOG-TYPE = "COMBINED" THIS FIELD CARRIES THE
004800******         HTTP USER-AGENT TEXT IN PLACE OF A FREE MESSAGE -
004900******         THERE IS NO SEPARATE AGENT FIELD ON THIS RECORD
005000     05  LOG-SEVERITY              PIC X(08).
005100******         VALID VALUES - ERROR, WARNING, INFO, DEBUG
005200     05  LOG-EVENT                 PIC X(16).
005300     05  FILLER                    PIC X(07).
