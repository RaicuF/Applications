000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  LOGPARS.
000300 AUTHOR. R T DUNCAN.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/11/89.
000600 DATE-COMPILED. 03/11/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800      
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE NIGHTLY RAW LOG FEED PULLED
001300*          FROM THE WEB, SYSTEM AND AUTHENTICATION SERVERS.
001400*
001500*          IT CONTAINS ONE RAW TEXT LINE FOR EVERY EVENT THE
001600*          SOURCE SERVERS LOGGED DURING THE RUN WINDOW.
001700*
001800*          THE PROGRAM RECOGNIZES THE LINE'S LAYOUT, BREAKS IT
001900*          INTO FIELDS, ASSIGNS A SEVERITY CLASS AND NORMALIZES
002000*          THE CLIENT ADDRESS, THEN WRITES A FIXED PARSED-LOG
002100*          RECORD THAT LOGREP, LOGANLYZ AND LOGFILT ALL READ.
002200*
002300******************************************************************
002400      
002500         INPUT FILE              -   RAW LOG FEED
002600      
002700         OUTPUT FILE PRODUCED    -   PARSED LOG FILE
002800      
002900         DUMP FILE               -   SYSOUT
003000      
003100******************************************************************
003200* CHANGE LOG
003300*    03/11/89  RTD  ORIGINAL PROGRAM - REQ LG-0001
003400*    07/22/91  RTD  ADDED COMBINED-LOG AGENT FIELD - REQ LG-0019
003500*    11/04/93  PNK  ADDED EVENT-LOG LAYOUT - REQ LG-0052
003600*    06/30/96  PNK  ADDED AUTH-LOG SUB-PARSE OF SYSLOG MESSAGE -
003700*                   REQ LG-0077
003800*    02/18/99  MMO  Y2K REVIEW - TIMESTAMP CARRIED AS            021899MMO
003900*                   DISPLAY TEXT, NOT WINDOWED - NO CHANGE
004000*                   REQUIRED, SIGNING OFF - LG-0140
004100*    09/02/01  GHB  ADDED WS-TS-TOKEN-R REDEFINES TO DROP        090201GHB
004200*                   HARD-CODED BRACKET OFFSETS - LG-0163
004300*    04/17/04  LKM  WIDENED RAW-LOG-REC FOR LONGER REQUEST       041704LKM
004400*                   REQUEST PATHS - REQ LG-0205
004500*    06/02/09  LKM  SEVERITY-KEYWORD-TBL WAS REDEFINED WITH      060209LKM
004600*                   OCCURS 15 BUT THE BASE TABLE ONLY CARRIES
004700*                   14 KEYWORD ROWS - 400-CLASSIFY-SEVERITY WAS
004800*                   WALKING OFF THE END OF THE TABLE ON THE
004900*                   15TH PASS AND SCORING AGAINST WHATEVER
005000*                   FOLLOWED IT IN STORAGE - CUT OCCURS AND THE
005100*                   LOOP LIMIT BACK TO 14 TO MATCH - REQ LG-0246
005200*    07/14/09  LKM  400-CLASSIFY-SEVERITY WAS SUBSTRING-MATCHING 071409LKM
005300*                   ON RAW-LOG-REC DIRECTLY, SO "ERR" FIRED
005400*                   INSIDE "INTERROGATE", "TRACE" FIRED INSIDE
005500*                   "RETRACE", AND MIXED-CASE TEXT NEVER HIT AT
005600*                   ALL - SWITCHED TO SCAN WS-LINE-UC AND GAVE
005700*                   SEVERITY-KEYWORD-TABLE AN EXPLICIT LENGTH
005800*                   WITH A TRAILING SPACE BAKED IN, SAME AS
005900*                   LOGANLYZ'S SQLI-KEYWORD-TABLE - 415-FIND-
006000*                   KEYWORD-LEN AND ROW-SUB DROPPED, NO LONGER
006100*                   NEEDED - REQ LG-0253
006200******************************************************************
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER. IBM-390.
006600 OBJECT-COMPUTER. IBM-390.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT SYSOUT
007200     ASSIGN TO UT-S-SYSOUT
007300       ORGANIZATION IS SEQUENTIAL.
007400      
007500     SELECT RAW-LOG-FILE
007600     ASSIGN TO UT-S-RAWLOG
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS OFCODE.
007900      
008000     SELECT PARSED-LOG-FILE
008100     ASSIGN TO UT-S-PRSDLOG
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS OFCODE.
008400      
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  SYSOUT
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 130 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS SYSOUT-REC.
009300 01  SYSOUT-REC  PIC X(130).
009400      
009500****** THIS FILE IS PULLED NIGHTLY FROM THE WEB, SYSTEM AND
009600****** AUTH SERVERS BY THE COLLECTION JOB THAT RUNS AHEAD OF
009700****** THIS STEP.  ONE RAW TEXT LINE PER EVENT, NO TRAILER REC.
009800 FD  RAW-LOG-FILE
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 256 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS RAW-LOG-REC.
010400 01  RAW-LOG-REC             PIC X(256).
010500      
010600 01  WS-RAW-LINE-VIEW REDEFINES RAW-LOG-REC.
010700     05  WS-FIRST5                 PIC X(5).
010800     05  FILLER                    PIC X(251).
010900******         USED BY 200-DETECT-LAYOUT TO TEST FOR A MONTH
011000******         ABBREVIATION (SYSLOG) OR A 4-DIGIT YEAR (EVENTLOG)
011100******         WITHOUT DISTURBING THE FULL LINE IMAGE
011200      
011300****** THIS FILE IS WRITTEN FOR EVERY RAW LINE THIS PROGRAM CAN
011400****** MAKE SENSE OF - THERE IS NO TRAILER RECORD, THE NEXT
011500****** STEP SIMPLY READS TO END OF FILE
011600 FD  PARSED-LOG-FILE
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     BLOCK CONTAINS 0 RECORDS
012000     RECORD CONTAINS 274 CHARACTERS
012100     DATA RECORD IS PARSED-LOG-REC.
012200     COPY PARSDLOG.
012300      
012400 WORKING-STORAGE SECTION.
012500      
012600 01  FILE-STATUS-CODES.
012700     05  OFCODE                  PIC X(2).
012800         88 CODE-WRITE    VALUE SPACES.
012900      
013000 01  MONTH-ABBREV-TABLE.
013100     05  FILLER  PIC X(3) VALUE "JAN".
013200     05  FILLER  PIC X(3) VALUE "FEB".
013300     05  FILLER  PIC X(3) VALUE "MAR".
013400     05  FILLER  PIC X(3) VALUE "APR".
013500     05  FILLER  PIC X(3) VALUE "MAY".
013600     05  FILLER  PIC X(3) VALUE "JUN".
013700     05  FILLER  PIC X(3) VALUE "JUL".
013800     05  FILLER  PIC X(3) VALUE "AUG".
013900     05  FILLER  PIC X(3) VALUE "SEP".
014000     05  FILLER  PIC X(3) VALUE "OCT".
014100     05  FILLER  PIC X(3) VALUE "NOV".
014200     05  FILLER  PIC X(3) VALUE "DEC".
014300 01  MONTH-ABBREV-TBL REDEFINES MONTH-ABBREV-TABLE.
014400     05  MONTH-ABBREV OCCURS 12 TIMES
014500                      INDEXED BY MON-IDX  PIC X(3).
014600      
014700 01  SEVERITY-KEYWORD-TABLE.
014800******         CHECKED IN TABLE ORDER - FIRST HIT WINS
014900******         EACH WORD CARRIES A TRAILING SPACE AND AN EXPLICIT
015000******         LENGTH THAT INCLUDES IT, SAME TRICK AS THE
015100******         SQLI-KEYWORD-TABLE IN LOGANLYZ - WITHOUT IT "ERR"
015200******         FIRES INSIDE "INTERROGATE" AND "TRACE" FIRES
015300******         INSIDE "RETRACE" - REQ LG-0253
015400     05  FILLER.
015500         10  FILLER PIC X(20) VALUE "ERROR ".
015600         10  FILLER PIC 9(2)  VALUE 06.
015700         10  FILLER PIC X(8)  VALUE "ERROR".
015800     05  FILLER.
015900         10  FILLER PIC X(20) VALUE "ERR ".
016000         10  FILLER PIC 9(2)  VALUE 04.
016100         10  FILLER PIC X(8)  VALUE "ERROR".
016200     05  FILLER.
016300         10  FILLER PIC X(20) VALUE "FATAL ".
016400         10  FILLER PIC 9(2)  VALUE 06.
016500         10  FILLER PIC X(8)  VALUE "ERROR".
016600     05  FILLER.
016700         10  FILLER PIC X(20) VALUE "CRITICAL ".
016800         10  FILLER PIC 9(2)  VALUE 09.
016900         10  FILLER PIC X(8)  VALUE "ERROR".
017000     05  FILLER.
017100         10  FILLER PIC X(20) VALUE "FAILED ".
017200         10  FILLER PIC 9(2)  VALUE 07.
017300         10  FILLER PIC X(8)  VALUE "ERROR".
017400     05  FILLER.
017500         10  FILLER PIC X(20) VALUE "WARNING ".
017600         10  FILLER PIC 9(2)  VALUE 08.
017700         10  FILLER PIC X(8)  VALUE "WARNING".
017800     05  FILLER.
017900         10  FILLER PIC X(20) VALUE "WARN ".
018000         10  FILLER PIC 9(2)  VALUE 05.
018100         10  FILLER PIC X(8)  VALUE "WARNING".
018200     05  FILLER.
018300         10  FILLER PIC X(20) VALUE "ALERT ".
018400         10  FILLER PIC 9(2)  VALUE 06.
018500         10  FILLER PIC X(8)  VALUE "WARNING".
018600     05  FILLER.
018700         10  FILLER PIC X(20) VALUE "INFO ".
018800         10  FILLER PIC 9(2)  VALUE 05.
018900         10  FILLER PIC X(8)  VALUE "INFO".
019000     05  FILLER.
019100         10  FILLER PIC X(20) VALUE "INFORMATION ".
019200         10  FILLER PIC 9(2)  VALUE 12.
019300         10  FILLER PIC X(8)  VALUE "INFO".
019400     05  FILLER.
019500         10  FILLER PIC X(20) VALUE "NOTICE ".
019600         10  FILLER PIC 9(2)  VALUE 07.
019700         10  FILLER PIC X(8)  VALUE "INFO".
019800     05  FILLER.
019900         10  FILLER PIC X(20) VALUE "DEBUG ".
020000         10  FILLER PIC 9(2)  VALUE 06.
020100         10  FILLER PIC X(8)  VALUE "DEBUG".
020200     05  FILLER.
020300         10  FILLER PIC X(20) VALUE "TRACE ".
020400         10  FILLER PIC 9(2)  VALUE 06.
020500         10  FILLER PIC X(8)  VALUE "DEBUG".
020600     05  FILLER.
020700         10  FILLER PIC X(20) VALUE "VERBOSE ".
020800         10  FILLER PIC 9(2)  VALUE 08.
020900         10  FILLER PIC X(8)  VALUE "DEBUG".
021000 01  SEVERITY-KEYWORD-TBL REDEFINES SEVERITY-KEYWORD-TABLE.
021100     05  SEVERITY-KEYWORD-ENTRY OCCURS 14 TIMES
021200                                INDEXED BY SEV-IDX.
021300         10  SEVK-WORD          PIC X(20).
021400         10  SEVK-WORD-LEN      PIC 9(2).
021500         10  SEVK-CLASS         PIC X(8).
021600      
021700 01  WS-SCAN-FLDS.
021800     05  WS-LINE-UC                PIC X(256).
021900     05  WS-SEG1                   PIC X(64).
022000     05  WS-SEG2                   PIC X(40).
022100     05  WS-SEG3                   PIC X(20).
022200     05  WS-SEG4                   PIC X(64).
022300     05  WS-SEG5                   PIC X(2).
022400     05  WS-SEG6                   PIC X(64).
022500     05  WS-SCAN-PTR               PIC 9(4) COMP.
022600     05  WS-JUNK-TOK               PIC X(8).
022700     05  WS-STATUS-TOK             PIC X(3).
022800     05  WS-SIZE-TOK               PIC X(9).
022900     05  WS-SIZE-TOK-PADDED        PIC X(9) JUSTIFIED RIGHT.
023000     05  WS-SIZE-NUM-VIEW REDEFINES WS-SIZE-TOK-PADDED
023100                                   PIC 9(9).
023200     05  WS-TS-TOKEN               PIC X(22).
023300     05  WS-TS-TOKEN-R REDEFINES WS-TS-TOKEN.
023400         10  WS-TS-OPEN-BRKT       PIC X(1).
023500         10  WS-TS-TEXT            PIC X(20).
023600         10  WS-TS-CLOSE-BRKT      PIC X(1).
023700     05  WS-IP-TOK                 PIC X(15).
023800     05  WS-DASH-TOK               PIC X(1).
023900     05  WS-USER-TOK               PIC X(16).
024000     05  WS-MSG-REMAINDER          PIC X(64).
024100     05  WS-MSG-UC                 PIC X(64).
024200      
024300 01  WS-TOK-TBL.
024400     05  WS-TOK OCCURS 20 TIMES    PIC X(32).
024500 01  WS-FIRST5-TOKENS REDEFINES WS-TOK-TBL.
024600     05  TOK-MON                   PIC X(32).
024700     05  TOK-DAY                   PIC X(32).
024800     05  TOK-TIME                  PIC X(32).
024900     05  TOK-HOST                  PIC X(32).
025000     05  TOK-SVC                   PIC X(32).
025100     05  FILLER                    PIC X(480).
025200******         NAMED VIEW OF THE FIRST 5 TOKENS OF A SYSLOG OR
025300******         EVENT-LOG LINE - SAVES SUBSCRIPTING THROUGHOUT
025400******         230-EDIT-SYSLOG AND 240-EDIT-EVENTLOG
025500      
025600 01  WS-IP-OCTETS.
025700******         EACH OCTET IS JUSTIFIED RIGHT ON THE WAY IN FROM
025800******         UNSTRING, THEN ITS LEADING SPACES ARE TURNED TO
025900******         ZEROS SO THE REDEFINED NUMERIC VIEW IS VALID -
026000******         SAME TECHNIQUE AS WS-SIZE-TOK-PADDED ABOVE
026100     05  WS-OCT1                   PIC X(3) JUSTIFIED RIGHT.
026200     05  WS-OCT1-NUM REDEFINES WS-OCT1 PIC 9(3).
026300     05  WS-OCT2                   PIC X(3) JUSTIFIED RIGHT.
026400     05  WS-OCT2-NUM REDEFINES WS-OCT2 PIC 9(3).
026500     05  WS-OCT3                   PIC X(3) JUSTIFIED RIGHT.
026600     05  WS-OCT3-NUM REDEFINES WS-OCT3 PIC 9(3).
026700     05  WS-OCT4                   PIC X(3) JUSTIFIED RIGHT.
026800     05  WS-OCT4-NUM REDEFINES WS-OCT4 PIC 9(3).
026900     05  WS-OCT-CNT                PIC 9(1) COMP.
027000     05  WS-OCT-NUM                PIC 9(3).
027100     05  WS-OCT-NUM-1              PIC 9(1).
027200     05  WS-OCT-NUM-2              PIC 9(2).
027300     05  WS-OCT-NUM-3              PIC 9(3).
027400     05  WS-OCT-TRIM1              PIC X(3).
027500     05  WS-OCT-TRIM2              PIC X(3).
027600     05  WS-OCT-TRIM3              PIC X(3).
027700     05  WS-OCT-TRIM4              PIC X(3).
027800     05  WS-OCT-TRIM-OUT           PIC X(3).
027900      
028000 01  FINDWORD-LINKAGE.
028100     05  FW-TEXT                   PIC X(80).
028200     05  FW-WORD                   PIC X(20).
028300     05  FW-WORD-LEN               PIC 9(2) COMP.
028400     05  FW-FOUND-SW               PIC X(1).
028500         88  FW-WORD-FOUND         VALUE "Y".
028600     05  FW-FOUND-POS              PIC 9(4) COMP.
028700      
028800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
028900     05 RECORDS-WRITTEN          PIC 9(9) COMP.
029000     05 RECORDS-READ             PIC 9(9) COMP.
029100
029200 01  FLAGS-AND-SWITCHES.
029300     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
029400         88 NO-MORE-DATA VALUE "N".
029500     05 AUTH-MATCH-SW            PIC X(01) VALUE "N".
029600         88 AUTH-LINE-MATCHED    VALUE "Y".
029700     05 WS-MONTH-FOUND-SW        PIC X(01) VALUE "N".
029800         88 WS-MONTH-IS-FOUND    VALUE "Y".
029900      
030000 COPY ABENDREC.
030100      
030200 PROCEDURE DIVISION.
030300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
030400     PERFORM 100-MAIN-PROCESS THRU 100-EXIT
030500             UNTIL NO-MORE-DATA.
030600     PERFORM 999-CLEANUP THRU 999-EXIT.
030700     MOVE +0 TO RETURN-CODE.
030800     GOBACK.
030900      
031000 000-HOUSEKEEPING.
031100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
031200     DISPLAY "******** BEGIN JOB LOGPARS ********".
031300     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
031400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
031500     PERFORM 900-READ-RAW-LOG THRU 900-EXIT.
031600     IF NO-MORE-DATA
031700         MOVE "000-HOUSEKEEPING" TO PARA-NAME
031800         MOVE "RAW LOG FEED IS EMPTY - NOTHING TO PARSE"
031900              TO ABEND-REASON
032000         MOVE "AT LEAST 1 REC" TO EXPECTED-VAL
032100         MOVE "0 RECS" TO ACTUAL-VAL
032200         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
032300 000-EXIT.
032400     EXIT.
032500      
032600 100-MAIN-PROCESS.
032700     MOVE "100-MAIN-PROCESS" TO PARA-NAME.
032800     IF RAW-LOG-REC NOT = SPACES
032900         PERFORM 200-DETECT-LAYOUT THRU 200-EXIT
033000         PERFORM 300-NORMALIZE-FIELDS THRU 300-EXIT
033100         PERFORM 400-CLASSIFY-SEVERITY THRU 400-EXIT
033200         WRITE PARSED-LOG-REC
033300         ADD +1 TO RECORDS-WRITTEN.
033400     PERFORM 900-READ-RAW-LOG THRU 900-EXIT.
033500 100-EXIT.
033600     EXIT.
033700      
033800 200-DETECT-LAYOUT.
033900     MOVE "200-DETECT-LAYOUT" TO PARA-NAME.
034000     MOVE SPACES TO PARSED-LOG-REC.
034100     MOVE "UNKNOWN" TO LOG-TYPE.
034200     MOVE ZERO TO WS-SCAN-PTR.
034300     MOVE RAW-LOG-REC TO WS-LINE-UC.
034400     INSPECT WS-LINE-UC
034500         CONVERTING "abcdefghijklmnopqrstuvwxyz"
034600                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
034700      
034800     IF WS-FIRST5 (1:4) IS NUMERIC AND WS-FIRST5 (5:1) = "-"
034900         PERFORM 240-EDIT-EVENTLOG THRU 240-EXIT
035000         GO TO 200-EXIT.
035100      
035200     MOVE "N" TO WS-MONTH-FOUND-SW.
035300     SET MON-IDX TO 1.
035400     SEARCH MONTH-ABBREV
035500         AT END NEXT SENTENCE
035600         WHEN MONTH-ABBREV (MON-IDX) = WS-LINE-UC (1:3)
035700             MOVE "Y" TO WS-MONTH-FOUND-SW
035800     END-SEARCH.
035900     IF WS-MONTH-IS-FOUND
036000         PERFORM 230-EDIT-SYSLOG THRU 230-EXIT
036100         GO TO 200-EXIT.
036200      
036300     IF RAW-LOG-REC (1:1) NOT = SPACE
036400         PERFORM 210-EDIT-ACCESS-LOG THRU 210-EXIT
036500         GO TO 200-EXIT.
036600      
036700     MOVE RAW-LOG-REC (1:64) TO LOG-MESSAGE.
036800 200-EXIT.
036900     EXIT.
037000      
037100 210-EDIT-ACCESS-LOG.
037200     MOVE "210-EDIT-ACCESS-LOG" TO PARA-NAME.
037300     UNSTRING RAW-LOG-REC DELIMITED BY ALL '"'
037400         INTO WS-SEG1, WS-SEG2, WS-SEG3, WS-SEG4,
037500              WS-SEG5, WS-SEG6.
037600      
037700     UNSTRING WS-SEG1 DELIMITED BY ALL SPACE
037800         INTO WS-IP-TOK, WS-DASH-TOK, WS-USER-TOK, WS-TS-TOKEN.
037900     MOVE WS-TS-TEXT TO LOG-TIMESTAMP.
038000     MOVE WS-IP-TOK  TO LOG-IP.
038100     MOVE WS-USER-TOK TO LOG-USER.
038200      
038300     UNSTRING WS-SEG2 DELIMITED BY ALL SPACE
038400         INTO LOG-METHOD, LOG-PATH.
038500      
038600******         WS-SEG3 OPENS WITH THE SPACE THAT SAT BETWEEN THE
038700******         CLOSING QUOTE AND THE STATUS CODE - WS-JUNK-TOK
038800******         ABSORBS THAT EMPTY LEADING FIELD
038900     UNSTRING WS-SEG3 DELIMITED BY ALL SPACE
039000         INTO WS-JUNK-TOK, WS-STATUS-TOK, WS-SIZE-TOK.
039100     MOVE WS-STATUS-TOK TO LOG-STATUS.
039200******         WS-SIZE-TOK CAME OUT OF UNSTRING LEFT-JUSTIFIED
039300******         AND SPACE-FILLED - RIGHT-JUSTIFY IT AND TURN THE
039400******         LEADING SPACES TO ZEROS SO THE REDEFINED NUMERIC
039500******         VIEW BELOW IS A VALID DISPLAY NUMBER
039600     MOVE WS-SIZE-TOK TO WS-SIZE-TOK-PADDED.
039700     INSPECT WS-SIZE-TOK-PADDED REPLACING LEADING SPACE BY "0".
039800     MOVE WS-SIZE-NUM-VIEW TO LOG-SIZE.
039900      
040000     IF WS-SEG4 NOT = SPACES AND WS-SEG6 NOT = SPACES
040100         MOVE "COMBINED" TO LOG-TYPE
040200         MOVE WS-SEG6 TO LOG-MESSAGE
040300     ELSE
040400         MOVE "ACCESS" TO LOG-TYPE.
040500 210-EXIT.
040600     EXIT.
040700      
040800 230-EDIT-SYSLOG.
040900     MOVE "230-EDIT-SYSLOG" TO PARA-NAME.
041000     MOVE "SYSLOG" TO LOG-TYPE.
041100     MOVE 1 TO WS-SCAN-PTR.
041200     UNSTRING RAW-LOG-REC DELIMITED BY ALL SPACE
041300         INTO TOK-MON, TOK-DAY, TOK-TIME, TOK-HOST, TOK-SVC
041400         WITH POINTER WS-SCAN-PTR.
041500      
041600     STRING TOK-MON DELIMITED BY SPACE
041700            " "    DELIMITED BY SIZE
041800            TOK-DAY DELIMITED BY SPACE
041900            " "    DELIMITED BY SIZE
042000            TOK-TIME DELIMITED BY SPACE
042100            INTO LOG-TIMESTAMP.
042200     MOVE TOK-HOST TO LOG-HOSTNAME.
042300     MOVE TOK-SVC TO LOG-SERVICE.
042400     INSPECT LOG-SERVICE REPLACING ALL ":" BY SPACE.
042500      
042600     MOVE RAW-LOG-REC (WS-SCAN-PTR : ) TO WS-MSG-REMAINDER.
042700     MOVE WS-MSG-REMAINDER TO LOG-MESSAGE.
042800      
042900     PERFORM 250-EDIT-AUTHLOG-DETAIL THRU 250-EXIT.
043000 230-EXIT.
043100     EXIT.
043200      
043300 240-EDIT-EVENTLOG.
043400     MOVE "240-EDIT-EVENTLOG" TO PARA-NAME.
043500     MOVE "EVENTLOG" TO LOG-TYPE.
043600     MOVE 1 TO WS-SCAN-PTR.
043700     UNSTRING RAW-LOG-REC DELIMITED BY ALL SPACE
043800         INTO TOK-MON, TOK-DAY, TOK-TIME, TOK-HOST, TOK-SVC
043900         WITH POINTER WS-SCAN-PTR.
044000      
044100     STRING TOK-MON DELIMITED BY SPACE
044200            " "    DELIMITED BY SIZE
044300            TOK-DAY DELIMITED BY SPACE
044400            INTO LOG-TIMESTAMP.
044500******         TOK-TIME HOLDS THE LEVEL TEXT THE SOURCE ALREADY
044600******         PUT ON THE LINE - 400-CLASSIFY-SEVERITY RE-SCANS
044700******         THE WHOLE LINE FOR EVERY RECORD TYPE AND IS THE
044800******         ONE PLACE LOG-SEVERITY GETS SET, SO IT IS NOT
044900******         MOVED HERE
045000     MOVE TOK-HOST TO LOG-SERVICE.
045100     MOVE TOK-SVC TO LOG-EVENT.
045200      
045300     MOVE RAW-LOG-REC (WS-SCAN-PTR : ) TO WS-MSG-REMAINDER.
045400     MOVE WS-MSG-REMAINDER TO LOG-MESSAGE.
045500 240-EXIT.
045600     EXIT.
045700      
045800 250-EDIT-AUTHLOG-DETAIL.
045900     MOVE "250-EDIT-AUTHLOG-DETAIL" TO PARA-NAME.
046000     MOVE WS-MSG-REMAINDER TO WS-MSG-UC.
046100     INSPECT WS-MSG-UC
046200         CONVERTING "abcdefghijklmnopqrstuvwxyz"
046300                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
046400     MOVE "N" TO AUTH-MATCH-SW.
046500      
046600     MOVE WS-MSG-UC (1:64) TO FW-TEXT.
046700     MOVE "FAILED PASSWORD FOR" TO FW-WORD.
046800     MOVE 19 TO FW-WORD-LEN.
046900     CALL "FINDWORD" USING FINDWORD-LINKAGE.
047000     IF FW-WORD-FOUND AND FW-FOUND-POS = 1
047100         UNSTRING WS-MSG-REMAINDER DELIMITED BY ALL SPACE
047200             INTO WS-TOK (1), WS-TOK (2), WS-TOK (3),
047300                  WS-TOK (4), WS-TOK (5), WS-TOK (6)
047400         MOVE WS-TOK (4) TO LOG-USER
047500         MOVE WS-TOK (6) TO LOG-IP
047600         MOVE "FAILED-LOGIN" TO LOG-EVENT
047700         MOVE "Y" TO AUTH-MATCH-SW
047800         GO TO 250-EXIT.
047900      
048000     MOVE WS-MSG-UC (1:64) TO FW-TEXT.
048100     MOVE "ACCEPTED" TO FW-WORD.
048200     MOVE 8 TO FW-WORD-LEN.
048300     CALL "FINDWORD" USING FINDWORD-LINKAGE.
048400     IF FW-WORD-FOUND AND FW-FOUND-POS = 1
048500         UNSTRING WS-MSG-REMAINDER DELIMITED BY ALL SPACE
048600             INTO WS-TOK (1), WS-TOK (2), WS-TOK (3),
048700                  WS-TOK (4), WS-TOK (5), WS-TOK (6)
048800         MOVE WS-TOK (4) TO LOG-USER
048900         MOVE WS-TOK (6) TO LOG-IP
049000         MOVE "OK-LOGIN" TO LOG-EVENT
049100         MOVE "Y" TO AUTH-MATCH-SW
049200         GO TO 250-EXIT.
049300      
049400     MOVE WS-MSG-UC (1:64) TO FW-TEXT.
049500     MOVE "SUDO:" TO FW-WORD.
049600     MOVE 5 TO FW-WORD-LEN.
049700     CALL "FINDWORD" USING FINDWORD-LINKAGE.
049800     IF FW-WORD-FOUND AND FW-FOUND-POS = 1
049900         UNSTRING WS-MSG-REMAINDER DELIMITED BY ALL SPACE
050000             INTO WS-TOK (1), WS-TOK (2)
050100         MOVE WS-TOK (2) TO LOG-USER
050200         MOVE "SUDO" TO LOG-EVENT
050300         MOVE "Y" TO AUTH-MATCH-SW.
050400      
050500 250-EXIT.
050600     IF AUTH-LINE-MATCHED
050700         MOVE "AUTHLOG" TO LOG-TYPE.
050800     EXIT.
050900      
051000 300-NORMALIZE-FIELDS.
051100     MOVE "300-NORMALIZE-FIELDS" TO PARA-NAME.
051200     IF LOG-IP = SPACES
051300         GO TO 300-EXIT.
051400      
051500     UNSTRING LOG-IP DELIMITED BY ALL "." TALLYING IN WS-OCT-CNT
051600         INTO WS-OCT1, WS-OCT2, WS-OCT3, WS-OCT4.
051700     IF WS-OCT-CNT NOT = 4
051800         GO TO 300-EXIT.
051900      
052000     INSPECT WS-OCT1 REPLACING LEADING SPACE BY "0".
052100     INSPECT WS-OCT2 REPLACING LEADING SPACE BY "0".
052200     INSPECT WS-OCT3 REPLACING LEADING SPACE BY "0".
052300     INSPECT WS-OCT4 REPLACING LEADING SPACE BY "0".
052400     IF WS-OCT1 IS NOT NUMERIC
052500     OR WS-OCT2 IS NOT NUMERIC
052600     OR WS-OCT3 IS NOT NUMERIC
052700     OR WS-OCT4 IS NOT NUMERIC
052800         GO TO 300-EXIT.
052900      
053000     MOVE WS-OCT1-NUM TO WS-OCT-NUM.
053100     PERFORM 305-TRIM-OCTET THRU 305-EXIT.
053200     MOVE WS-OCT-TRIM-OUT TO WS-OCT-TRIM1.
053300     MOVE WS-OCT2-NUM TO WS-OCT-NUM.
053400     PERFORM 305-TRIM-OCTET THRU 305-EXIT.
053500     MOVE WS-OCT-TRIM-OUT TO WS-OCT-TRIM2.
053600     MOVE WS-OCT3-NUM TO WS-OCT-NUM.
053700     PERFORM 305-TRIM-OCTET THRU 305-EXIT.
053800     MOVE WS-OCT-TRIM-OUT TO WS-OCT-TRIM3.
053900     MOVE WS-OCT4-NUM TO WS-OCT-NUM.
054000     PERFORM 305-TRIM-OCTET THRU 305-EXIT.
054100     MOVE WS-OCT-TRIM-OUT TO WS-OCT-TRIM4.
054200      
054300     STRING WS-OCT-TRIM1 DELIMITED BY SPACE
054400            "."          DELIMITED BY SIZE
054500            WS-OCT-TRIM2 DELIMITED BY SPACE
054600            "."          DELIMITED BY SIZE
054700            WS-OCT-TRIM3 DELIMITED BY SPACE
054800            "."          DELIMITED BY SIZE
054900            WS-OCT-TRIM4 DELIMITED BY SPACE
055000            INTO LOG-IP.
055100 300-EXIT.
055200     EXIT.
055300      
055400******         STRIPS THE LEADING ZEROS OFF ONE OCTET WITHOUT
055500******         RELYING ON AN INTRINSIC FUNCTION - THE RESULT IS
055600******         LEFT-JUSTIFIED IN WS-OCT-TRIM-OUT, SPACE-PADDED ON
055700******         THE RIGHT, SO THE STRING ABOVE CAN STOP ON SPACE
055800 305-TRIM-OCTET.
055900     MOVE SPACES TO WS-OCT-TRIM-OUT.
056000     IF WS-OCT-NUM < 10
056100         MOVE WS-OCT-NUM TO WS-OCT-NUM-1
056200         MOVE WS-OCT-NUM-1 TO WS-OCT-TRIM-OUT (1:1)
056300     ELSE
056400     IF WS-OCT-NUM < 100
056500         MOVE WS-OCT-NUM TO WS-OCT-NUM-2
056600         MOVE WS-OCT-NUM-2 TO WS-OCT-TRIM-OUT (1:2)
056700     ELSE
056800         MOVE WS-OCT-NUM TO WS-OCT-NUM-3
056900         MOVE WS-OCT-NUM-3 TO WS-OCT-TRIM-OUT (1:3).
057000 305-EXIT.
057100     EXIT.
057200      
057300 400-CLASSIFY-SEVERITY.
057400     MOVE "400-CLASSIFY-SEVERITY" TO PARA-NAME.
057500     MOVE "INFO" TO LOG-SEVERITY.
057600     MOVE WS-LINE-UC (1:80) TO FW-TEXT.
057700     PERFORM 410-SCAN-KEYWORDS THRU 410-EXIT
057800         VARYING SEV-IDX FROM 1 BY 1
057900         UNTIL SEV-IDX > 14 OR FW-WORD-FOUND.
058000 400-EXIT.
058100     EXIT.
058200
058300 410-SCAN-KEYWORDS.
058400     MOVE SEVK-WORD (SEV-IDX) TO FW-WORD.
058500     MOVE SEVK-WORD-LEN (SEV-IDX) TO FW-WORD-LEN.
058600     CALL "FINDWORD" USING FINDWORD-LINKAGE.
058700     IF FW-WORD-FOUND
058800         MOVE SEVK-CLASS (SEV-IDX) TO LOG-SEVERITY.
058900 410-EXIT.
059000     EXIT.
059100      
059200 800-OPEN-FILES.
059300     MOVE "800-OPEN-FILES" TO PARA-NAME.
059400     OPEN INPUT  RAW-LOG-FILE.
059500     OPEN OUTPUT PARSED-LOG-FILE, SYSOUT.
059600 800-EXIT.
059700     EXIT.
059800      
059900 850-CLOSE-FILES.
060000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
060100     CLOSE RAW-LOG-FILE, PARSED-LOG-FILE, SYSOUT.
060200 850-EXIT.
060300     EXIT.
060400      
060500 900-READ-RAW-LOG.
060600     MOVE "900-READ-RAW-LOG" TO PARA-NAME.
060700     READ RAW-LOG-FILE
060800         AT END MOVE "N" TO MORE-DATA-SW
060900         GO TO 900-EXIT
061000     END-READ.
061100     ADD +1 TO RECORDS-READ.
061200 900-EXIT.
061300     EXIT.
061400      
061500 999-CLEANUP.
061600     MOVE "999-CLEANUP" TO PARA-NAME.
061700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
061800     DISPLAY "** RECORDS READ **".
061900     DISPLAY RECORDS-READ.
062000     DISPLAY "** RECORDS WRITTEN **".
062100     DISPLAY RECORDS-WRITTEN.
062200     DISPLAY "******** NORMAL END OF JOB LOGPARS ********".
062300 999-EXIT.
062400     EXIT.
062500      
062600 1000-ABEND-RTN.
062700     WRITE SYSOUT-REC FROM ABEND-REC.
062800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
062900     DISPLAY "*** ABNORMAL END OF JOB- LOGPARS ***" UPON CONSOLE.
063000     DIVIDE ZERO-VAL INTO ONE-VAL.
063100 1000-EXIT.
063200     EXIT.
