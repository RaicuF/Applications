000100******************************************************************
000200* IPREPUT  -  ADDRESS REPUTATION SCORING RECORD
000300*
000400*    ONE RECORD PER ADDRESS FOR WHICH LOGREP COMPUTED A RISK
000500*    SCORE GREATER THAN ZERO.  WRITTEN BY LOGREP, READ BACK BY
000600*    LOGANLYZ TO BUILD THE SUSPICIOUS-ADDRESS SECTION OF THE
000700*    ANALYSIS REPORT.
000800*
000900*    RECORD LENGTH IS 48 CHARACTERS.
001000******************************************************************
001100 01  IP-REPUTATION-REC.
001200     05  REP-IP                    PIC X(15).
001300     05  REP-RISK-SCORE            PIC 9(03)V99.
001400     05  REP-RISK-SCORE-R REDEFINES REP-RISK-SCORE.
001500         10  REP-SCORE-WHOLE       PIC 9(03).
001600         10  REP-SCORE-DEC         PIC 9(02).
001700     05  REP-MALICIOUS             PIC X(01).
001800         88  REP-IS-MALICIOUS      VALUE "Y".
001900         88  REP-NOT-MALICIOUS     VALUE "N".
002000     05  REP-SOURCE                PIC X(20).
002100******         THE FEED NAME(S) OFF THE BLOCKLIST ROW(S) THAT
002200******         MATCHED - TWO DISTINCT FEED NAMES ARE JOINED
002300******         WITH A "/"; SEE LOGREP 710-TALLY-SOURCE-VOTES
002400     05  REP-COUNT                 PIC 9(07).
002500******         NO TRAILING FILLER ON THIS RECORD - 48 BYTES IS
002600******         THE FULL WIDTH WIRED INTO THE FEED CONTRACT THE
002700******         SECURITY GROUP SIGNED OFF ON, SO THERE IS NO
002800******         ROOM TO GROW WITHOUT A FORMAL CHANGE REQUEST
