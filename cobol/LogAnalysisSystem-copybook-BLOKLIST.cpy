000100******************************************************************
000200* BLOKLIST  -  KNOWN-BAD ADDRESS LIST RECORD
000300*
000400*    ONE RECORD PER ADDRESS ON THE SECURITY GROUP'S BLOCKLIST
000500*    FEED.  FILE ARRIVES SORTED ASCENDING BY BL-IP SO THAT
000600*    LOGREP CAN LOAD IT INTO A TABLE AND SEARCH ALL AGAINST IT.
000700*
000800*    RECORD LENGTH IS 40 CHARACTERS.
000900******************************************************************
001000 01  BLOCKLIST-REC.
001100     05  BL-IP                     PIC X(15).
001200     05  BL-LIST                   PIC X(20).
001300******         NAME OF THE FEED THAT REPORTED THIS ADDRESS
001400     05  FILLER                    PIC X(05).
