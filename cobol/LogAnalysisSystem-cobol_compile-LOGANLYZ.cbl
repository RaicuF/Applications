000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  LOGANLYZ.
000300 AUTHOR. R T DUNCAN.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/02/89.
000600 DATE-COMPILED. 04/02/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE SECURITY GROUP'S ANOMALY AND
001300*          ATTACK-SIGNATURE SCANNER.  IT READS THE PARSED LOG
001400*          FILE AND THE SUSPICIOUS-ADDRESS FILE LOGREP BUILT, AND
001500*          PRODUCES THE ANALYSIS REPORT MANAGEMENT SEES EVERY
001600*          MORNING.
001700*
001800*          EIGHT CHECKS ARE RUN AGAINST THE LOG -
001900*              1 - HIGH-FREQUENCY ADDRESS  (MEAN + 3 STD DEV)
002000*              2 - ERROR BURST             (> 10 ERRORS, A
002100*                                            MINUTE WITH > 5)
002200*              3 - ATTACK SIGNATURE        (SQL INJECTION, XSS,
002300*                                            PATH TRAVERSAL)
002400*              4 - BOT ACTIVITY            (TOP 5 AGENT STRINGS)
002500*              5 - BRUTE FORCE             (> 5 FAILED LOGINS)
002600*              6 - SENSITIVE DATA EXPOSURE (ONE SHOT, FIRST HIT)
002700*              7 - HIGH 5XX RATE           (> 5 PERCENT OF LOGS)
002800*              8 - OVERALL RISK LEVEL      (ROLLS UP 1-7)
002900*
003000*          EVERY FINDING FROM CHECKS 1-7 IS WRITTEN TO THE
003100*          ANOMALY FILE, WHICH THIS PROGRAM THEN READS BACK
003200*          THREE TIMES (ONCE PER SEVERITY CLASS) TO BUILD THE
003300*          ANOMALY SECTION OF THE REPORT IN CRITICAL-HIGH-MEDIUM
003400*          ORDER WITHOUT HOLDING THE WHOLE LIST IN STORAGE.
003500*
003600******************************************************************
003700
003800         INPUT FILE              -   PARSED LOG FILE
003900         INPUT FILE              -   IP-REPUTATION FILE
004000
004100         OUTPUT FILE PRODUCED    -   ANOMALY FILE
004200         OUTPUT FILE PRODUCED    -   ANALYSIS REPORT
004300
004400         DUMP FILE               -   SYSOUT
004500
004600******************************************************************
004700* CHANGE LOG
004800*    04/02/89  RTD  ORIGINAL PROGRAM - REQ LG-0009
004900*    07/22/91  RTD  ADDED BOT-ACTIVITY CHECK OVER THE TOP 5
005000*                   AGENT STRINGS - REQ LG-0022
005100*    11/04/93  PNK  ADDED SQL-INJECTION, XSS AND PATH-TRAVERSAL
005200*                   SIGNATURE SCAN - REQ LG-0054
005300*    06/30/96  PNK  ADDED SENSITIVE-DATA ONE-SHOT SCAN AND THE
005400*                   HIGH-5XX-RATE CHECK - REQ LG-0078
005500*    02/18/99  MMO  Y2K REVIEW - TIMESTAMP FIELDS ON PARSDLOG   021899MMO
005600*                   ARE DISPLAY TEXT, NOT WINDOWED - NO CHANGE
005700*                   REQUIRED, SIGNING OFF - LG-0140
005800*    05/14/02  GHB  SWITCHED THE HIGH-FREQUENCY CALC TO         051402GHB
005900*                   STATCALC'S POPULATION VARIANCE FORM TO
006000*                   MATCH THE REST OF THE SECURITY GROUP'S
006100*                   STATISTICS - REQ LG-0172
006200*    08/09/05  LKM  RAISED THE ADDRESS AND PATH TABLES TO 2000  080905LKM
006300*                   ROWS AND REWROTE THE SUSPICIOUS-ADDRESS
006400*                   SECTION TO LOAD THE IP-REPUTATION FILE IN
006500*                   FULL AT HOUSEKEEPING TIME - REQ LG-0218
006600*    06/02/09  LKM  180-ERRMIN-ACCUM WAS KEYING THE ERROR-BURST  060209LKM
006700*                   TABLE OFF LOG-TIMESTAMP-R FOR EVERY LOG
006800*                   TYPE, BUT THAT VIEW IS ONLY VALID FOR
006900*                   EVENTLOG - ACCESS/COMBINED/SYSLOG/AUTHLOG
007000*                   ERRORS WERE BEING BUCKETED ON GARBAGE, SO
007100*                   ERROR-BURST WAS MISSING MOST REAL BURSTS -
007200*                   PARAGRAPH NOW BUILDS THE MINUTE KEY A
007300*                   DIFFERENT WAY PER LOG-TYPE, KEY WIDENED TO
007400*                   17 BYTES - REQ LG-0247
007500*    07/14/09  LKM  IP-REPUTATION/ANOMALY FD RECORD CONTAINS     071409LKM
007600*                   CLAUSES WERE CARRYING PADDED LENGTHS (60/190)
007700*                   LEFT OVER FROM AN EARLIER LAYOUT - FEED
007800*                   CONTRACT IS 48/183 BYTES FLAT, FILLER DROPPED
007900*                   FROM IPREPUT/ANOMLY COPYBOOKS TO MATCH - LG-0252
008000******************************************************************
008100 ENVIRONMENT DIVISION.
008200 CONFIGURATION SECTION.
008300 SOURCE-COMPUTER. IBM-390.
008400 OBJECT-COMPUTER. IBM-390.
008500 SPECIAL-NAMES.
008600     C01 IS TOP-OF-FORM.
008700 INPUT-OUTPUT SECTION.
008800 FILE-CONTROL.
008900     SELECT SYSOUT
009000     ASSIGN TO UT-S-SYSOUT
009100       ORGANIZATION IS SEQUENTIAL.
009200
009300     SELECT PARSED-LOG-FILE
009400     ASSIGN TO UT-S-PRSDLOG
009500       ACCESS MODE IS SEQUENTIAL
009600       FILE STATUS IS PFCODE.
009700
009800     SELECT IP-REPUTATION-FILE
009900     ASSIGN TO UT-S-IPREPUT
010000       ACCESS MODE IS SEQUENTIAL
010100       FILE STATUS IS RFCODE.
010200
010300     SELECT ANOMALY-FILE
010400     ASSIGN TO UT-S-ANOMLY
010500       ACCESS MODE IS SEQUENTIAL
010600       FILE STATUS IS AFCODE.
010700
010800     SELECT ANALYSIS-RPT-FILE
010900     ASSIGN TO UT-S-ANALRPT
011000       ORGANIZATION IS SEQUENTIAL.
011100
011200 DATA DIVISION.
011300 FILE SECTION.
011400 FD  SYSOUT
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 130 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS SYSOUT-REC.
012000 01  SYSOUT-REC  PIC X(130).
012100
012200****** WRITTEN BY LOGPARS - ONE RECORD PER RAW LINE IT COULD
012300****** MAKE SENSE OF, NO TRAILER RECORD
012400 FD  PARSED-LOG-FILE
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     BLOCK CONTAINS 0 RECORDS
012800     RECORD CONTAINS 274 CHARACTERS
012900     DATA RECORD IS PARSED-LOG-REC.
013000     COPY PARSDLOG.
013100
013200****** WRITTEN BY LOGREP FOR EVERY ADDRESS THAT SCORED ABOVE
013300****** ZERO - LOADED HERE IN FULL AT HOUSEKEEPING TIME
013400 FD  IP-REPUTATION-FILE
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 48 CHARACTERS
013800     BLOCK CONTAINS 0 RECORDS
013900     DATA RECORD IS IP-REPUTATION-REC.
014000     COPY IPREPUT.
014100
014200****** ONE RECORD PER FINDING - OPENED OUTPUT DURING THE SCAN
014300****** PARAGRAPHS, THEN REOPENED INPUT THREE TIMES DURING THE
014400****** REPORT TO WALK THE FILE ONCE PER SEVERITY CLASS
014500 FD  ANOMALY-FILE
014600     RECORDING MODE IS F
014700     LABEL RECORDS ARE STANDARD
014800     RECORD CONTAINS 183 CHARACTERS
014900     BLOCK CONTAINS 0 RECORDS
015000     DATA RECORD IS ANOMALY-REC.
015100     COPY ANOMLY.
015200
015300 FD  ANALYSIS-RPT-FILE
015400     RECORDING MODE IS F
015500     LABEL RECORDS ARE STANDARD
015600     RECORD CONTAINS 132 CHARACTERS
015700     BLOCK CONTAINS 0 RECORDS
015800     DATA RECORD IS RPT-REC.
015900 01  RPT-REC  PIC X(132).
016000
016100 WORKING-STORAGE SECTION.
016200
016300 01  FILE-STATUS-CODES.
016400     05  PFCODE                  PIC X(2).
016500         88 NO-MORE-PARSED  VALUE "10".
016600     05  RFCODE                  PIC X(2).
016700         88 NO-MORE-IPREP   VALUE "10".
016800     05  AFCODE                  PIC X(2).
016900         88 CODE-WRITE      VALUE SPACES.
017000
017100******         LOADED ONCE AT HOUSEKEEPING TIME SO THE
017200******         SUSPICIOUS-ADDRESS SECTION OF THE REPORT CAN
017300******         PICK THE TOP 10 WITHOUT REREADING THE FILE
017400 01  WS-REP-TABLE.
017500     05  REPT-ENTRY OCCURS 2000 TIMES
017600                         INDEXED BY REPT-IDX.
017700         10  REPT-IP             PIC X(15).
017800         10  REPT-SCORE          PIC 9(3)V99.
017900         10  REPT-MALICIOUS      PIC X(01).
018000         10  REPT-SOURCE         PIC X(20).
018100         10  REPT-COUNT          PIC 9(07) COMP.
018200         10  REPT-PICKED         PIC X(01).
018300         10  FILLER              PIC X(05).
018400 01  WS-REP-ENTRY-COUNT          PIC 9(4) COMP.
018500
018600******         ONE ROW PER DISTINCT ADDRESS SEEN IN THE PARSED
018700******         LOG FILE, FIRST-SEEN ORDER, BUILT BY A SERIAL
018800******         SEARCH SINCE THE INPUT ARRIVES UNSORTED
018900 01  WS-ADDR-TABLE.
019000     05  ADDR-TABLE-ENTRY OCCURS 2000 TIMES
019100                         INDEXED BY ADDR-IDX.
019200         10  ADDR-IP             PIC X(15).
019300         10  ADDR-COUNT          PIC 9(07) COMP.
019400         10  ADDR-PICKED         PIC X(01).
019500         10  FILLER              PIC X(05).
019600 01  WS-ADDR-ENTRY-COUNT         PIC 9(4) COMP.
019700
019800 01  WS-PATH-TABLE.
019900     05  PATH-TABLE-ENTRY OCCURS 2000 TIMES
020000                         INDEXED BY PATH-IDX.
020100         10  PATH-TXT            PIC X(64).
020200         10  PATH-COUNT          PIC 9(07) COMP.
020300         10  PATH-PICKED         PIC X(01).
020400         10  FILLER              PIC X(03).
020500 01  WS-PATH-ENTRY-COUNT         PIC 9(4) COMP.
020600
020700******         BUILT ONLY FROM LOG-TYPE = "COMBINED" RECORDS -
020800******         LOG-MESSAGE CARRIES THE USER-AGENT TEXT ON THOSE
020900 01  WS-AGENT-TABLE.
021000     05  AGENT-TABLE-ENTRY OCCURS 500 TIMES
021100                         INDEXED BY AGENT-IDX.
021200         10  AGENT-TXT           PIC X(64).
021300         10  AGENT-COUNT         PIC 9(07) COMP.
021400         10  AGENT-PICKED        PIC X(01).
021500         10  FILLER              PIC X(03).
021600 01  WS-AGENT-ENTRY-COUNT        PIC 9(4) COMP.
021700
021800 01  WS-STATUS-TABLE.
021900     05  STATUS-TABLE-ENTRY OCCURS 50 TIMES
022000                         INDEXED BY STAT-IDX.
022100         10  STAT-CODE           PIC X(03).
022200         10  STAT-COUNT          PIC 9(09) COMP.
022300         10  FILLER              PIC X(04).
022400 01  WS-STATUS-ENTRY-COUNT       PIC 9(4) COMP.
022500
022600******         ONE ROW PER CALENDAR MINUTE THAT SAW AT LEAST
022700******         ONE ERROR-SEVERITY RECORD.  KEY SHAPE DEPENDS ON
022800******         LOG-TYPE - SEE 180-ERRMIN-ACCUM - SINCE ONLY THE
022900******         EVENTLOG LAYOUT ACTUALLY LEAVES LOG-TIMESTAMP-R
023000******         IN YYYYMMDDHHMM SHAPE.  WIDENED TO 17 BYTES TO
023100******         HOLD THE ACCESS-LOG "DD/MON/YYYY:HH:MM" SHAPE,
023200******         THE WIDEST OF THE FOUR KEY FORMS - LG-0247
023300 01  WS-ERRMIN-TABLE.
023400     05  ERRMIN-TABLE-ENTRY OCCURS 1500 TIMES
023500                         INDEXED BY ERRMIN-IDX.
023600         10  ERRMIN-KEY          PIC X(17).
023700         10  ERRMIN-COUNT        PIC 9(07) COMP.
023800         10  FILLER              PIC X(03).
023900 01  WS-ERRMIN-ENTRY-COUNT       PIC 9(4) COMP.
024000
024100******         SQL-INJECTION KEYWORDS - THE SECURITY GROUP
024200******         REQUIRES THE TRAILING SPACE TO BE PART OF THE
024300******         MATCH SO A WORD INSIDE A LONGER TOKEN DOES NOT
024400******         FALSE-HIT, SO WE CARRY AN EXPLICIT LENGTH HERE
024500******         RATHER THAN TRIM TRAILING BLANKS OFF THE FIELD
024600 01  SQLI-KEYWORD-TABLE.
024700     05  FILLER.
024800         10  FILLER PIC X(20) VALUE "UNION ".
024900         10  FILLER PIC 9(2)  VALUE 06.
025000     05  FILLER.
025100         10  FILLER PIC X(20) VALUE "SELECT ".
025200         10  FILLER PIC 9(2)  VALUE 07.
025300     05  FILLER.
025400         10  FILLER PIC X(20) VALUE "INSERT ".
025500         10  FILLER PIC 9(2)  VALUE 07.
025600     05  FILLER.
025700         10  FILLER PIC X(20) VALUE "DELETE ".
025800         10  FILLER PIC 9(2)  VALUE 07.
025900     05  FILLER.
026000         10  FILLER PIC X(20) VALUE "UPDATE ".
026100         10  FILLER PIC 9(2)  VALUE 07.
026200     05  FILLER.
026300         10  FILLER PIC X(20) VALUE "DROP ".
026400         10  FILLER PIC 9(2)  VALUE 05.
026500     05  FILLER.
026600         10  FILLER PIC X(20) VALUE "CREATE ".
026700         10  FILLER PIC 9(2)  VALUE 07.
026800 01  SQLI-KEYWORD-TBL REDEFINES SQLI-KEYWORD-TABLE.
026900     05  SQLI-ENTRY OCCURS 7 TIMES INDEXED BY SQLI-IDX.
027000         10  SQLI-WORD           PIC X(20).
027100         10  SQLI-WORD-LEN       PIC 9(2).
027200
027300 01  XSS-KEYWORD-TABLE.
027400     05  FILLER.
027500         10  FILLER PIC X(20) VALUE "<SCRIPT".
027600         10  FILLER PIC 9(2)  VALUE 07.
027700     05  FILLER.
027800         10  FILLER PIC X(20) VALUE "JAVASCRIPT:".
027900         10  FILLER PIC 9(2)  VALUE 11.
028000     05  FILLER.
028100         10  FILLER PIC X(20) VALUE "ONERROR=".
028200         10  FILLER PIC 9(2)  VALUE 08.
028300     05  FILLER.
028400         10  FILLER PIC X(20) VALUE "ONLOAD=".
028500         10  FILLER PIC 9(2)  VALUE 07.
028600 01  XSS-KEYWORD-TBL REDEFINES XSS-KEYWORD-TABLE.
028700     05  XSS-ENTRY OCCURS 4 TIMES INDEXED BY XSS-IDX.
028800         10  XSS-WORD            PIC X(20).
028900         10  XSS-WORD-LEN        PIC 9(2).
029000
029100 01  TRAV-KEYWORD-TABLE.
029200     05  FILLER.
029300         10  FILLER PIC X(20) VALUE "../".
029400         10  FILLER PIC 9(2)  VALUE 03.
029500     05  FILLER.
029600         10  FILLER PIC X(20) VALUE "..\".
029700         10  FILLER PIC 9(2)  VALUE 03.
029800     05  FILLER.
029900         10  FILLER PIC X(20) VALUE "%2E%2E".
030000         10  FILLER PIC 9(2)  VALUE 06.
030100 01  TRAV-KEYWORD-TBL REDEFINES TRAV-KEYWORD-TABLE.
030200     05  TRAV-ENTRY OCCURS 3 TIMES INDEXED BY TRAV-IDX.
030300         10  TRAV-WORD           PIC X(20).
030400         10  TRAV-WORD-LEN       PIC 9(2).
030500
030600 01  BOT-KEYWORD-TABLE.
030700     05  FILLER.
030800         10  FILLER PIC X(20) VALUE "BOT".
030900         10  FILLER PIC 9(2)  VALUE 03.
031000     05  FILLER.
031100         10  FILLER PIC X(20) VALUE "CRAWLER".
031200         10  FILLER PIC 9(2)  VALUE 07.
031300     05  FILLER.
031400         10  FILLER PIC X(20) VALUE "SPIDER".
031500         10  FILLER PIC 9(2)  VALUE 06.
031600     05  FILLER.
031700         10  FILLER PIC X(20) VALUE "SCRAPER".
031800         10  FILLER PIC 9(2)  VALUE 07.
031900 01  BOT-KEYWORD-TBL REDEFINES BOT-KEYWORD-TABLE.
032000     05  BOT-ENTRY OCCURS 4 TIMES INDEXED BY BOT-IDX.
032100         10  BOT-WORD            PIC X(20).
032200         10  BOT-WORD-LEN        PIC 9(2).
032300
032400 01  SENS-KEYWORD-TABLE.
032500     05  FILLER.
032600         10  FILLER PIC X(20) VALUE "PASSWORD=".
032700         10  FILLER PIC 9(2)  VALUE 09.
032800     05  FILLER.
032900         10  FILLER PIC X(20) VALUE "PASSWD=".
033000         10  FILLER PIC 9(2)  VALUE 07.
033100     05  FILLER.
033200         10  FILLER PIC X(20) VALUE "PWD=".
033300         10  FILLER PIC 9(2)  VALUE 04.
033400     05  FILLER.
033500         10  FILLER PIC X(20) VALUE "API_KEY=".
033600         10  FILLER PIC 9(2)  VALUE 08.
033700     05  FILLER.
033800         10  FILLER PIC X(20) VALUE "TOKEN=".
033900         10  FILLER PIC 9(2)  VALUE 06.
034000     05  FILLER.
034100         10  FILLER PIC X(20) VALUE "SECRET=".
034200         10  FILLER PIC 9(2)  VALUE 07.
034300 01  SENS-KEYWORD-TBL REDEFINES SENS-KEYWORD-TABLE.
034400     05  SENS-ENTRY OCCURS 6 TIMES INDEXED BY SENS-IDX.
034500         10  SENS-WORD           PIC X(20).
034600         10  SENS-WORD-LEN       PIC 9(2).
034700
034800 01  WS-STATS.
034900     05  TOTAL-LOGS              PIC 9(9) COMP.
035000     05  UNIQUE-IPS              PIC 9(7) COMP.
035100     05  CNT-ERROR               PIC 9(9) COMP.
035200     05  CNT-WARNING             PIC 9(9) COMP.
035300     05  CNT-INFO                PIC 9(9) COMP.
035400     05  CNT-DEBUG               PIC 9(9) COMP.
035500     05  ERROR-RATE-PCT          PIC 9(3)V99.
035600     05  CNT-5XX                 PIC 9(9) COMP.
035700     05  CNT-FAILED-LOGIN        PIC 9(9) COMP.
035800     05  FIVE-XX-PCT             PIC 9(3)V99.
035900
036000 01  WS-RISK-FLDS.
036100     05  WS-CRIT-COUNT           PIC 9(5) COMP.
036200     05  WS-HIGH-COUNT           PIC 9(5) COMP.
036300     05  WS-ANOM-COUNT           PIC 9(7) COMP.
036400     05  WS-RISK-LEVEL           PIC X(08).
036500     05  WS-SENSITIVE-FOUND-SW   PIC X(01) VALUE "N".
036600         88 SENSITIVE-ALREADY-FOUND VALUE "Y".
036700
036800 01  WS-SCAN-FLDS.
036900     05  WS-PATH-UC              PIC X(64).
037000     05  WS-MSG-UC               PIC X(64).
037100     05  WS-AGENT-UC             PIC X(64).
037200     05  WS-ERRMIN-KEY           PIC X(17).
037300     05  WS-ERRMIN-MON           PIC X(03).
037400     05  WS-ERRMIN-DAY           PIC X(02).
037500     05  WS-ERRMIN-TIME          PIC X(08).
037600
037700******         LOCAL IMAGE OF FINDWORD'S LINKAGE SECTION - MUST
037800******         STAY FIELD-FOR-FIELD IDENTICAL TO FINDWORD SO THE
037900******         CALL USING LINES UP PROPERLY
038000 01  FINDWORD-LINKAGE.
038100     05  FW-TEXT                    PIC X(80).
038200     05  FW-WORD                    PIC X(20).
038300     05  FW-WORD-LEN                PIC 9(2) COMP.
038400     05  FW-FOUND-SW                PIC X(1).
038500         88  FW-WORD-FOUND          VALUE "Y".
038600     05  FW-FOUND-POS               PIC 9(4) COMP.
038700
038800******         LOCAL IMAGE OF STATCALC'S LINKAGE SECTION - MUST
038900******         STAY FIELD-FOR-FIELD IDENTICAL TO STATCALC SO THE
039000******         CALL USING LINES UP PROPERLY
039100 01  STAT-CALC-REC.
039200     05  CALC-TYPE-SW               PIC X.
039300         88 VOTE-SCORE-CALC         VALUE "V".
039400         88 MEAN-STDDEV-CALC        VALUE "S".
039500     05  SC-ENGINE-COUNTS.
039600         10  SC-ENGINE-TOTAL        PIC 9(3) COMP.
039700         10  SC-ENGINE-MALICIOUS    PIC 9(3) COMP.
039800         10  SC-ENGINE-SUSPICIOUS   PIC 9(3) COMP.
039900     05  SC-ENGINE-COUNTS-R REDEFINES SC-ENGINE-COUNTS.
040000         10  SC-ENGINE-CNT-TBL OCCURS 3 TIMES
040100                                    PIC 9(3) COMP.
040200     05  SC-VOTE-SCORE              PIC 9(3)V99 COMP-3.
040300     05  SC-VOTE-SCORE-R REDEFINES SC-VOTE-SCORE.
040400         10  SC-VOTE-SCORE-WHOLE    PIC 9(3).
040500         10  SC-VOTE-SCORE-DEC      PIC 9(2).
040600     05  SC-ENTRY-COUNT             PIC 9(4) COMP.
040700     05  SC-COUNT-TABLE.
040800         10  SC-COUNT-ENTRY OCCURS 2000 TIMES
040900                                    PIC 9(7) COMP.
041000     05  SC-MEAN-RESULT             PIC 9(9)V99 COMP-3.
041100     05  SC-MEAN-RESULT-R REDEFINES SC-MEAN-RESULT
041200                                    PIC X(12).
041300     05  SC-STDDEV-RESULT           PIC 9(9)V99 COMP-3.
041400
041500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
041600     05 RECORDS-READ              PIC 9(9) COMP.
041700     05 RECORDS-WRITTEN           PIC 9(9) COMP.
041800     05 WS-SCAN-IDX               PIC 9(4) COMP.
041900     05 WS-PICK-CTR               PIC 9(4) COMP.
042000     05 WS-PICK-BEST-IDX          PIC 9(4) COMP.
042100     05 WS-PICK-BEST-VAL          PIC 9(9) COMP.
042200     05 WS-THRESHOLD              PIC 9(9)V99 COMP-3.
042300     05 WS-5XX-PCT-LIMIT          PIC 9(9)V99 COMP-3.
042400     05 WS-ANOM-SUBCOUNT          PIC 9(7) COMP.
042500     05 WS-EDIT-CNT               PIC ZZZZZZZZ9.
042600     05 WS-EDIT-PCT               PIC ZZ9.99.
042700
042800 01  FLAGS-AND-SWITCHES.
042900     05 MORE-DATA-SW              PIC X(01) VALUE "Y".
043000         88 NO-MORE-DATA VALUE "N".
043100     05 WS-FOUND-SW               PIC X(01) VALUE "N".
043200         88 WS-WAS-FOUND VALUE "Y".
043300     05 WS-SIG-FOUND-SW           PIC X(01) VALUE "N".
043400         88 WS-SIG-WAS-FOUND VALUE "Y".
043500     05 WS-TARGET-SEV             PIC X(08).
043600     05 WS-ANOM-MORE-SW           PIC X(01) VALUE "Y".
043700         88 WS-ANOM-MORE VALUE "Y".
043800
043900******         HEADING LINE FOR THE TOP OF THE REPORT
044000 01  WS-HDR-REC.
044100     05  FILLER                PIC X(01) VALUE SPACE.
044200     05  FILLER                PIC X(20) VALUE "LOG ANALYSIS REPORT".
044300     05  FILLER                PIC X(05) VALUE SPACES.
044400     05  FILLER                PIC X(10) VALUE "RUN DATE -".
044500     05  HDR-DATE              PIC X(06).
044600     05  FILLER                PIC X(05) VALUE SPACES.
044700     05  FILLER                PIC X(12) VALUE "TOTAL LOGS -".
044800     05  HDR-TOTAL             PIC ZZZZZZZZ9.
044900     05  FILLER                PIC X(05) VALUE SPACES.
045000     05  FILLER                PIC X(12) VALUE "RISK LEVEL -".
045100     05  HDR-RISK              PIC X(08).
045200     05  FILLER                PIC X(39) VALUE SPACES.
045300
045400******         GENERIC TEXT LINE FOR STATISTICS, TITLES, SUB-
045500******         COUNTS AND TRAILER TEXT - FILLED BY REF MOD, NOT
045600******         STRING, SAME AS THE REST OF THE SHOP'S REPORTS
045700 01  WS-TEXT-LINE.
045800     05  TXT-LINE              PIC X(100).
045900     05  FILLER                PIC X(032) VALUE SPACES.
046000
046100 01  WS-BLANK-LINE.
046200     05  FILLER                PIC X(132) VALUE SPACES.
046300
046400 01  WS-ADDR-HDR-REC.
046500     05  FILLER                PIC X(01) VALUE SPACE.
046600     05  FILLER                PIC X(15) VALUE "ADDRESS".
046700     05  FILLER                PIC X(03) VALUE SPACES.
046800     05  FILLER                PIC X(09) VALUE "COUNT".
046900     05  FILLER                PIC X(104) VALUE SPACES.
047000
047100 01  WS-ADDR-DTL-REC.
047200     05  FILLER                PIC X(01) VALUE SPACE.
047300     05  RPT-ADDR              PIC X(15).
047400     05  FILLER                PIC X(03) VALUE SPACES.
047500     05  RPT-ADDR-COUNT        PIC ZZZZZZZZ9.
047600     05  FILLER                PIC X(104) VALUE SPACES.
047700
047800 01  WS-PATH-HDR-REC.
047900     05  FILLER                PIC X(01) VALUE SPACE.
048000     05  FILLER                PIC X(64) VALUE "PATH".
048100     05  FILLER                PIC X(03) VALUE SPACES.
048200     05  FILLER                PIC X(09) VALUE "COUNT".
048300     05  FILLER                PIC X(55) VALUE SPACES.
048400
048500 01  WS-PATH-DTL-REC.
048600     05  FILLER                PIC X(01) VALUE SPACE.
048700     05  RPT-PATH              PIC X(64).
048800     05  FILLER                PIC X(03) VALUE SPACES.
048900     05  RPT-PATH-COUNT        PIC ZZZZZZZZ9.
049000     05  FILLER                PIC X(55) VALUE SPACES.
049100
049200 01  WS-SUS-HDR-REC.
049300     05  FILLER                PIC X(01) VALUE SPACE.
049400     05  FILLER                PIC X(15) VALUE "ADDRESS".
049500     05  FILLER                PIC X(03) VALUE SPACES.
049600     05  FILLER                PIC X(06) VALUE "SCORE".
049700     05  FILLER                PIC X(03) VALUE SPACES.
049800     05  FILLER                PIC X(01) VALUE "M".
049900     05  FILLER                PIC X(03) VALUE SPACES.
050000     05  FILLER                PIC X(20) VALUE "SOURCE".
050100     05  FILLER                PIC X(80) VALUE SPACES.
050200
050300 01  WS-SUS-DTL-REC.
050400     05  FILLER                PIC X(01) VALUE SPACE.
050500     05  RPT-SUS-ADDR          PIC X(15).
050600     05  FILLER                PIC X(03) VALUE SPACES.
050700     05  RPT-SUS-SCORE         PIC ZZ9.99.
050800     05  FILLER                PIC X(03) VALUE SPACES.
050900     05  RPT-SUS-MAL           PIC X(01).
051000     05  FILLER                PIC X(03) VALUE SPACES.
051100     05  RPT-SUS-SOURCE        PIC X(20).
051200     05  FILLER                PIC X(80) VALUE SPACES.
051300
051400 01  WS-ANOM-HDR-REC.
051500     05  FILLER                PIC X(01) VALUE SPACE.
051600     05  FILLER                PIC X(24) VALUE "TYPE".
051700     05  FILLER                PIC X(02) VALUE SPACES.
051800     05  FILLER                PIC X(08) VALUE "SEVERITY".
051900     05  FILLER                PIC X(02) VALUE SPACES.
052000     05  FILLER                PIC X(09) VALUE "COUNT".
052100     05  FILLER                PIC X(02) VALUE SPACES.
052200     05  FILLER                PIC X(60) VALUE "DESCRIPTION".
052300     05  FILLER                PIC X(24) VALUE SPACES.
052400
052500 01  WS-ANOM-DTL-REC.
052600     05  FILLER                PIC X(01) VALUE SPACE.
052700     05  RPT-ANOM-TYPE         PIC X(24).
052800     05  FILLER                PIC X(02) VALUE SPACES.
052900     05  RPT-ANOM-SEV          PIC X(08).
053000     05  FILLER                PIC X(02) VALUE SPACES.
053100     05  RPT-ANOM-CNT          PIC ZZZZZZZZ9.
053200     05  FILLER                PIC X(02) VALUE SPACES.
053300     05  RPT-ANOM-DESC         PIC X(60).
053400     05  FILLER                PIC X(24) VALUE SPACES.
053500
053600 01  WS-PAGE-CTLS.
053700     05  WS-LINES              PIC 9(3) COMP.
053800     05  WS-PAGES              PIC 9(3) COMP VALUE 1.
053900     05  WS-MAX-LINES          PIC 9(3) COMP VALUE 55.
054000
054100 COPY ABENDREC.
054200
054300 PROCEDURE DIVISION.
054400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
054500     PERFORM 100-MAIN-PROCESS THRU 100-EXIT
054600             UNTIL NO-MORE-DATA.
054700     PERFORM 300-HIGH-FREQ-CHECK THRU 300-EXIT.
054800     PERFORM 400-ERROR-BURST-CHECK THRU 400-EXIT.
054900     PERFORM 500-BOT-ACTIVITY-CHECK THRU 500-EXIT.
055000     PERFORM 600-BRUTE-FORCE-CHECK THRU 600-EXIT.
055100     PERFORM 650-HIGH-5XX-CHECK THRU 650-EXIT.
055200     PERFORM 700-DERIVE-RISK-LEVEL THRU 700-EXIT.
055300     PERFORM 1100-PRINT-REPORT THRU 1100-EXIT.
055400     PERFORM 999-CLEANUP THRU 999-EXIT.
055500     MOVE +0 TO RETURN-CODE.
055600     GOBACK.
055700
055800 000-HOUSEKEEPING.
055900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
056000     DISPLAY "******** BEGIN JOB LOGANLYZ ********".
056100     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
056200                WS-STATS, WS-RISK-FLDS,
056300                WS-ADDR-ENTRY-COUNT, WS-PATH-ENTRY-COUNT,
056400                WS-AGENT-ENTRY-COUNT, WS-STATUS-ENTRY-COUNT,
056500                WS-ERRMIN-ENTRY-COUNT, WS-REP-ENTRY-COUNT.
056600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
056700
056800     SET REPT-IDX TO 1.
056900     PERFORM 920-READ-IPREP THRU 920-EXIT.
057000     PERFORM 050-LOAD-REP-TBL THRU 050-EXIT
057100         UNTIL NO-MORE-IPREP.
057200
057300     PERFORM 900-READ-PARSED-LOG THRU 900-EXIT.
057400     IF NO-MORE-DATA
057500         MOVE "000-HOUSEKEEPING" TO PARA-NAME
057600         MOVE "PARSED LOG FILE IS EMPTY - NOTHING TO ANALYZE"
057700              TO ABEND-REASON
057800         MOVE "AT LEAST 1 REC" TO EXPECTED-VAL
057900         MOVE "0 RECS" TO ACTUAL-VAL
058000         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
058100 000-EXIT.
058200     EXIT.
058300
058400 050-LOAD-REP-TBL.
058500     MOVE "050-LOAD-REP-TBL" TO PARA-NAME.
058600     MOVE REP-IP        TO REPT-IP (REPT-IDX).
058700     MOVE REP-RISK-SCORE TO REPT-SCORE (REPT-IDX).
058800     MOVE REP-MALICIOUS TO REPT-MALICIOUS (REPT-IDX).
058900     MOVE REP-SOURCE    TO REPT-SOURCE (REPT-IDX).
059000     MOVE REP-COUNT     TO REPT-COUNT (REPT-IDX).
059100     MOVE "N"           TO REPT-PICKED (REPT-IDX).
059200     ADD +1 TO WS-REP-ENTRY-COUNT.
059300     SET REPT-IDX UP BY 1.
059400     PERFORM 920-READ-IPREP THRU 920-EXIT.
059500 050-EXIT.
059600     EXIT.
059700
059800 100-MAIN-PROCESS.
059900     MOVE "100-MAIN-PROCESS" TO PARA-NAME.
060000     ADD +1 TO TOTAL-LOGS.
060100     PERFORM 110-ACCUM-SEVERITY THRU 110-EXIT.
060200     PERFORM 120-ACCUM-STATUS THRU 120-EXIT.
060300     IF LOG-IP NOT = SPACES
060400         PERFORM 130-ACCUM-ADDR THRU 130-EXIT.
060500     IF LOG-PATH NOT = SPACES
060600         PERFORM 140-ACCUM-PATH THRU 140-EXIT.
060700     IF LOG-TYPE = "COMBINED"
060800         PERFORM 150-ACCUM-AGENT THRU 150-EXIT.
060900     PERFORM 160-ATTACK-SIG-SCAN THRU 160-EXIT.
061000     PERFORM 170-BRUTE-FORCE-ACCUM THRU 170-EXIT.
061100     IF NOT SENSITIVE-ALREADY-FOUND
061200         PERFORM 175-SENSITIVE-SCAN THRU 175-EXIT.
061300     IF LOG-SEVERITY = "ERROR"
061400         PERFORM 180-ERRMIN-ACCUM THRU 180-EXIT.
061500     PERFORM 900-READ-PARSED-LOG THRU 900-EXIT.
061600 100-EXIT.
061700     EXIT.
061800
061900 110-ACCUM-SEVERITY.
062000     MOVE "110-ACCUM-SEVERITY" TO PARA-NAME.
062100     IF LOG-SEVERITY = "ERROR"
062200         ADD +1 TO CNT-ERROR
062300     ELSE IF LOG-SEVERITY = "WARNING"
062400         ADD +1 TO CNT-WARNING
062500     ELSE IF LOG-SEVERITY = "INFO"
062600         ADD +1 TO CNT-INFO
062700     ELSE IF LOG-SEVERITY = "DEBUG"
062800         ADD +1 TO CNT-DEBUG.
062900 110-EXIT.
063000     EXIT.
063100
063200 120-ACCUM-STATUS.
063300     MOVE "120-ACCUM-STATUS" TO PARA-NAME.
063400     IF LOG-STATUS (1:1) = "5"
063500         ADD +1 TO CNT-5XX.
063600     MOVE "N" TO WS-FOUND-SW.
063700     MOVE 1 TO WS-SCAN-IDX.
063800     PERFORM 125-SEARCH-STATUS-TBL THRU 125-EXIT
063900         UNTIL WS-SCAN-IDX > WS-STATUS-ENTRY-COUNT
064000            OR WS-WAS-FOUND.
064100     IF NOT WS-WAS-FOUND
064200       AND WS-STATUS-ENTRY-COUNT < 50
064300         ADD +1 TO WS-STATUS-ENTRY-COUNT
064400         MOVE LOG-STATUS TO STAT-CODE (WS-STATUS-ENTRY-COUNT)
064500         MOVE 1          TO STAT-COUNT (WS-STATUS-ENTRY-COUNT).
064600 120-EXIT.
064700     EXIT.
064800
064900 125-SEARCH-STATUS-TBL.
065000     IF LOG-STATUS = STAT-CODE (WS-SCAN-IDX)
065100         ADD +1 TO STAT-COUNT (WS-SCAN-IDX)
065200         MOVE "Y" TO WS-FOUND-SW
065300         GO TO 125-EXIT.
065400     ADD +1 TO WS-SCAN-IDX.
065500 125-EXIT.
065600     EXIT.
065700
065800 130-ACCUM-ADDR.
065900     MOVE "130-ACCUM-ADDR" TO PARA-NAME.
066000     MOVE "N" TO WS-FOUND-SW.
066100     MOVE 1 TO WS-SCAN-IDX.
066200     PERFORM 135-SEARCH-ADDR-TBL THRU 135-EXIT
066300         UNTIL WS-SCAN-IDX > WS-ADDR-ENTRY-COUNT
066400            OR WS-WAS-FOUND.
066500     IF NOT WS-WAS-FOUND
066600       AND WS-ADDR-ENTRY-COUNT < 2000
066700         ADD +1 TO WS-ADDR-ENTRY-COUNT
066800         MOVE LOG-IP TO ADDR-IP (WS-ADDR-ENTRY-COUNT)
066900         MOVE 1      TO ADDR-COUNT (WS-ADDR-ENTRY-COUNT)
067000         MOVE "N"    TO ADDR-PICKED (WS-ADDR-ENTRY-COUNT).
067100 130-EXIT.
067200     EXIT.
067300
067400 135-SEARCH-ADDR-TBL.
067500     IF LOG-IP = ADDR-IP (WS-SCAN-IDX)
067600         ADD +1 TO ADDR-COUNT (WS-SCAN-IDX)
067700         MOVE "Y" TO WS-FOUND-SW
067800         GO TO 135-EXIT.
067900     ADD +1 TO WS-SCAN-IDX.
068000 135-EXIT.
068100     EXIT.
068200
068300 140-ACCUM-PATH.
068400     MOVE "140-ACCUM-PATH" TO PARA-NAME.
068500     MOVE "N" TO WS-FOUND-SW.
068600     MOVE 1 TO WS-SCAN-IDX.
068700     PERFORM 145-SEARCH-PATH-TBL THRU 145-EXIT
068800         UNTIL WS-SCAN-IDX > WS-PATH-ENTRY-COUNT
068900            OR WS-WAS-FOUND.
069000     IF NOT WS-WAS-FOUND
069100       AND WS-PATH-ENTRY-COUNT < 2000
069200         ADD +1 TO WS-PATH-ENTRY-COUNT
069300         MOVE LOG-PATH TO PATH-TXT (WS-PATH-ENTRY-COUNT)
069400         MOVE 1        TO PATH-COUNT (WS-PATH-ENTRY-COUNT)
069500         MOVE "N"      TO PATH-PICKED (WS-PATH-ENTRY-COUNT).
069600 140-EXIT.
069700     EXIT.
069800
069900 145-SEARCH-PATH-TBL.
070000     IF LOG-PATH = PATH-TXT (WS-SCAN-IDX)
070100         ADD +1 TO PATH-COUNT (WS-SCAN-IDX)
070200         MOVE "Y" TO WS-FOUND-SW
070300         GO TO 145-EXIT.
070400     ADD +1 TO WS-SCAN-IDX.
070500 145-EXIT.
070600     EXIT.
070700
070800 150-ACCUM-AGENT.
070900     MOVE "150-ACCUM-AGENT" TO PARA-NAME.
071000     MOVE "N" TO WS-FOUND-SW.
071100     MOVE 1 TO WS-SCAN-IDX.
071200     PERFORM 155-SEARCH-AGENT-TBL THRU 155-EXIT
071300         UNTIL WS-SCAN-IDX > WS-AGENT-ENTRY-COUNT
071400            OR WS-WAS-FOUND.
071500     IF NOT WS-WAS-FOUND
071600       AND WS-AGENT-ENTRY-COUNT < 500
071700         ADD +1 TO WS-AGENT-ENTRY-COUNT
071800         MOVE LOG-MESSAGE TO AGENT-TXT (WS-AGENT-ENTRY-COUNT)
071900         MOVE 1           TO AGENT-COUNT (WS-AGENT-ENTRY-COUNT)
072000         MOVE "N"         TO AGENT-PICKED (WS-AGENT-ENTRY-COUNT).
072100 150-EXIT.
072200     EXIT.
072300
072400 155-SEARCH-AGENT-TBL.
072500     IF LOG-MESSAGE = AGENT-TXT (WS-SCAN-IDX)
072600         ADD +1 TO AGENT-COUNT (WS-SCAN-IDX)
072700         MOVE "Y" TO WS-FOUND-SW
072800         GO TO 155-EXIT.
072900     ADD +1 TO WS-SCAN-IDX.
073000 155-EXIT.
073100     EXIT.
073200
073300******         UPPER-CASES THE PATH AND MESSAGE ONCE PER RECORD
073400******         AND RUNS ALL THREE SIGNATURE TABLES AGAINST BOTH -
073500******         ONE ANOMALY PER CATEGORY PER RECORD AT MOST
073600 160-ATTACK-SIG-SCAN.
073700     MOVE "160-ATTACK-SIG-SCAN" TO PARA-NAME.
073800     MOVE SPACES TO WS-PATH-UC, WS-MSG-UC.
073900     MOVE LOG-PATH TO WS-PATH-UC.
074000     MOVE LOG-MESSAGE TO WS-MSG-UC.
074100     INSPECT WS-PATH-UC CONVERTING
074200         "abcdefghijklmnopqrstuvwxyz" TO
074300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
074400     INSPECT WS-MSG-UC CONVERTING
074500         "abcdefghijklmnopqrstuvwxyz" TO
074600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
074700     PERFORM 161-SQLI-SCAN THRU 161-EXIT.
074800     PERFORM 162-XSS-SCAN THRU 162-EXIT.
074900     PERFORM 163-TRAV-SCAN THRU 163-EXIT.
075000 160-EXIT.
075100     EXIT.
075200
075300 161-SQLI-SCAN.
075400     MOVE "N" TO WS-SIG-FOUND-SW.
075500     SET SQLI-IDX TO 1.
075600     PERFORM 161-SQLI-STEP THRU 161-STEP-EXIT
075700         UNTIL SQLI-IDX > 7
075800            OR WS-SIG-WAS-FOUND.
075900 161-EXIT.
076000     EXIT.
076100 161-SQLI-STEP.
076200     MOVE WS-PATH-UC (1:64) TO FW-TEXT.
076300     MOVE SQLI-WORD (SQLI-IDX) TO FW-WORD.
076400     MOVE SQLI-WORD-LEN (SQLI-IDX) TO FW-WORD-LEN.
076500     CALL "FINDWORD" USING FINDWORD-LINKAGE.
076600     IF NOT FW-WORD-FOUND
076700         MOVE WS-MSG-UC (1:64) TO FW-TEXT
076800         CALL "FINDWORD" USING FINDWORD-LINKAGE.
076900     IF FW-WORD-FOUND
077000         MOVE "Y" TO WS-SIG-FOUND-SW
077100         MOVE "SQL-INJECTION" TO ANOM-TYPE
077200         MOVE "CRITICAL" TO ANOM-SEVERITY
077300         MOVE LOG-IP TO ANOM-KEY
077400         MOVE 1 TO ANOM-COUNT
077500         MOVE "SQL INJECTION KEYWORD FOUND IN PATH OR MESSAGE"
077600              TO ANOM-DESC
077700         PERFORM 290-WRITE-ANOMALY THRU 290-EXIT.
077800     SET SQLI-IDX UP BY 1.
077900 161-STEP-EXIT.
078000     EXIT.
078100
078200 162-XSS-SCAN.
078300     MOVE "N" TO WS-SIG-FOUND-SW.
078400     SET XSS-IDX TO 1.
078500     PERFORM 162-XSS-STEP THRU 162-STEP-EXIT
078600         UNTIL XSS-IDX > 4
078700            OR WS-SIG-WAS-FOUND.
078800 162-EXIT.
078900     EXIT.
079000 162-XSS-STEP.
079100     MOVE WS-PATH-UC (1:64) TO FW-TEXT.
079200     MOVE XSS-WORD (XSS-IDX) TO FW-WORD.
079300     MOVE XSS-WORD-LEN (XSS-IDX) TO FW-WORD-LEN.
079400     CALL "FINDWORD" USING FINDWORD-LINKAGE.
079500     IF NOT FW-WORD-FOUND
079600         MOVE WS-MSG-UC (1:64) TO FW-TEXT
079700         CALL "FINDWORD" USING FINDWORD-LINKAGE.
079800     IF FW-WORD-FOUND
079900         MOVE "Y" TO WS-SIG-FOUND-SW
080000         MOVE "XSS-ATTEMPT" TO ANOM-TYPE
080100         MOVE "HIGH" TO ANOM-SEVERITY
080200         MOVE LOG-IP TO ANOM-KEY
080300         MOVE 1 TO ANOM-COUNT
080400         MOVE "CROSS-SITE SCRIPTING MARKER FOUND IN PATH OR MSG"
080500              TO ANOM-DESC
080600         PERFORM 290-WRITE-ANOMALY THRU 290-EXIT.
080700     SET XSS-IDX UP BY 1.
080800 162-STEP-EXIT.
080900     EXIT.
081000
081100 163-TRAV-SCAN.
081200     MOVE "N" TO WS-SIG-FOUND-SW.
081300     SET TRAV-IDX TO 1.
081400     PERFORM 163-TRAV-STEP THRU 163-STEP-EXIT
081500         UNTIL TRAV-IDX > 3
081600            OR WS-SIG-WAS-FOUND.
081700 163-EXIT.
081800     EXIT.
081900 163-TRAV-STEP.
082000     MOVE WS-PATH-UC (1:64) TO FW-TEXT.
082100     MOVE TRAV-WORD (TRAV-IDX) TO FW-WORD.
082200     MOVE TRAV-WORD-LEN (TRAV-IDX) TO FW-WORD-LEN.
082300     CALL "FINDWORD" USING FINDWORD-LINKAGE.
082400     IF NOT FW-WORD-FOUND
082500         MOVE WS-MSG-UC (1:64) TO FW-TEXT
082600         CALL "FINDWORD" USING FINDWORD-LINKAGE.
082700     IF FW-WORD-FOUND
082800         MOVE "Y" TO WS-SIG-FOUND-SW
082900         MOVE "PATH-TRAVERSAL" TO ANOM-TYPE
083000         MOVE "HIGH" TO ANOM-SEVERITY
083100         MOVE LOG-IP TO ANOM-KEY
083200         MOVE 1 TO ANOM-COUNT
083300         MOVE "DIRECTORY TRAVERSAL MARKER FOUND IN PATH"
083400              TO ANOM-DESC
083500         PERFORM 290-WRITE-ANOMALY THRU 290-EXIT.
083600     SET TRAV-IDX UP BY 1.
083700 163-STEP-EXIT.
083800     EXIT.
083900
084000 170-BRUTE-FORCE-ACCUM.
084100     MOVE "170-BRUTE-FORCE-ACCUM" TO PARA-NAME.
084200     IF LOG-EVENT = "FAILED-LOGIN" OR LOG-STATUS = "401"
084300         ADD +1 TO CNT-FAILED-LOGIN.
084400 170-EXIT.
084500     EXIT.
084600
084700******         WRITES EXACTLY ONE SENSITIVE-DATA FINDING FOR THE
084800******         WHOLE RUN - THE FOUND SWITCH STOPS US FROM EVER
084900******         COMING BACK IN HERE AGAIN
085000 175-SENSITIVE-SCAN.
085100     MOVE "175-SENSITIVE-SCAN" TO PARA-NAME.
085200     MOVE SPACES TO WS-MSG-UC.
085300     MOVE LOG-MESSAGE TO WS-MSG-UC.
085400     INSPECT WS-MSG-UC CONVERTING
085500         "abcdefghijklmnopqrstuvwxyz" TO
085600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
085700     SET SENS-IDX TO 1.
085800     PERFORM 176-SENS-STEP THRU 176-STEP-EXIT
085900         UNTIL SENS-IDX > 6
086000            OR SENSITIVE-ALREADY-FOUND.
086100 175-EXIT.
086200     EXIT.
086300 176-SENS-STEP.
086400     MOVE WS-MSG-UC (1:64) TO FW-TEXT.
086500     MOVE SENS-WORD (SENS-IDX) TO FW-WORD.
086600     MOVE SENS-WORD-LEN (SENS-IDX) TO FW-WORD-LEN.
086700     CALL "FINDWORD" USING FINDWORD-LINKAGE.
086800     IF FW-WORD-FOUND
086900         MOVE "Y" TO WS-SENSITIVE-FOUND-SW
087000         MOVE "SENSITIVE-DATA" TO ANOM-TYPE
087100         MOVE "CRITICAL" TO ANOM-SEVERITY
087200         MOVE LOG-IP TO ANOM-KEY
087300         MOVE 1 TO ANOM-COUNT
087400         MOVE "CREDENTIAL OR SECRET FOUND IN LOG MESSAGE TEXT"
087500              TO ANOM-DESC
087600         PERFORM 290-WRITE-ANOMALY THRU 290-EXIT.
087700     SET SENS-IDX UP BY 1.
087800 176-STEP-EXIT.
087900     EXIT.
088000
088100******         LOG-TIMESTAMP IS NOT THE SAME SHAPE FOR EVERY
088200******         LOG-TYPE (SEE PARSDLOG) - EVENTLOG IS THE ONLY
088300******         LAYOUT LOGPARS ACTUALLY LEAVES IN YYYY-MM-DD
088400******         HH:MM:SS ORDER, SO THIS PARAGRAPH HAS TO BUILD
088500******         THE MINUTE KEY A DIFFERENT WAY FOR EACH LAYOUT
088600******         RATHER THAN TRUST LOG-TIMESTAMP-R BLIND - LG-0247
088700 180-ERRMIN-ACCUM.
088800     MOVE "180-ERRMIN-ACCUM" TO PARA-NAME.
088900     MOVE SPACES TO WS-ERRMIN-KEY.
089000******         ACCESS/COMBINED IS A FIXED-WIDTH "DD/MON/YYYY:
089100******         HH:MM:SS" LINE - LOPPING OFF THE LAST 3 BYTES
089200******         (THE ":SS") LEAVES A CLEAN PER-MINUTE KEY
089300******         SYSLOG/AUTHLOG IS "MON DD HH:MM:SS" WITH THE DAY
089400******         FIELD EITHER ONE OR TWO BYTES WIDE, SO THE SECONDS
089500******         DO NOT SIT AT A FIXED OFFSET - PULL THE PIECES
089600******         BACK APART AND RESTRING JUST THE MINUTE PORTION
089700******         ANY OTHER/UNRECOGNIZED LAYOUT HAS NO TRUSTWORTHY
089800******         TIMESTAMP TO KEY ON - FALL BACK TO WHATEVER
089900******         LOG-TIMESTAMP HOLDS RATHER THAN SKIP THE RECORD
090000     IF LOG-TYPE = "EVENTLOG"
090100         MOVE LOG-TS-YYYY TO WS-ERRMIN-KEY (1:4)
090200         MOVE LOG-TS-MM   TO WS-ERRMIN-KEY (5:2)
090300         MOVE LOG-TS-DD   TO WS-ERRMIN-KEY (7:2)
090400         MOVE LOG-TS-HH   TO WS-ERRMIN-KEY (9:2)
090500         MOVE LOG-TS-MIN  TO WS-ERRMIN-KEY (11:2)
090600     ELSE IF LOG-TYPE = "ACCESS" OR LOG-TYPE = "COMBINED"
090700         MOVE LOG-TIMESTAMP (1:17) TO WS-ERRMIN-KEY
090800     ELSE IF LOG-TYPE = "SYSLOG" OR LOG-TYPE = "AUTHLOG"
090900         MOVE SPACES TO WS-ERRMIN-MON WS-ERRMIN-DAY WS-ERRMIN-TIME
091000         UNSTRING LOG-TIMESTAMP DELIMITED BY ALL SPACE
091100             INTO WS-ERRMIN-MON, WS-ERRMIN-DAY, WS-ERRMIN-TIME
091200         STRING WS-ERRMIN-MON  DELIMITED BY SPACE
091300                "-"            DELIMITED BY SIZE
091400                WS-ERRMIN-DAY  DELIMITED BY SPACE
091500                " "            DELIMITED BY SIZE
091600                WS-ERRMIN-TIME (1:5) DELIMITED BY SIZE
091700                INTO WS-ERRMIN-KEY
091800     ELSE
091900         MOVE LOG-TIMESTAMP (1:17) TO WS-ERRMIN-KEY.
092000     MOVE "N" TO WS-FOUND-SW.
092100     MOVE 1 TO WS-SCAN-IDX.
092200     PERFORM 185-SEARCH-ERRMIN-TBL THRU 185-EXIT
092300         UNTIL WS-SCAN-IDX > WS-ERRMIN-ENTRY-COUNT
092400            OR WS-WAS-FOUND.
092500     IF NOT WS-WAS-FOUND
092600       AND WS-ERRMIN-ENTRY-COUNT < 1500
092700         ADD +1 TO WS-ERRMIN-ENTRY-COUNT
092800         MOVE WS-ERRMIN-KEY TO ERRMIN-KEY (WS-ERRMIN-ENTRY-COUNT)
092900         MOVE 1 TO ERRMIN-COUNT (WS-ERRMIN-ENTRY-COUNT).
093000 180-EXIT.
093100     EXIT.
093200
093300 185-SEARCH-ERRMIN-TBL.
093400     IF WS-ERRMIN-KEY = ERRMIN-KEY (WS-SCAN-IDX)
093500         ADD +1 TO ERRMIN-COUNT (WS-SCAN-IDX)
093600         MOVE "Y" TO WS-FOUND-SW
093700         GO TO 185-EXIT.
093800     ADD +1 TO WS-SCAN-IDX.
093900 185-EXIT.
094000     EXIT.
094100
094200******         COMMON HELPER FOR EVERY FINDING WRITTEN IN THIS
094300******         PROGRAM - ALSO KEEPS THE CRITICAL/HIGH COUNTS
094400******         CURRENT FOR THE RISK-LEVEL ROLLUP IN SECTION 700
094500 290-WRITE-ANOMALY.
094600     WRITE ANOMALY-REC.
094700     ADD +1 TO WS-ANOM-COUNT.
094800     ADD +1 TO RECORDS-WRITTEN.
094900     IF ANOM-SEV-CRITICAL
095000         ADD +1 TO WS-CRIT-COUNT
095100     ELSE IF ANOM-SEV-HIGH
095200         ADD +1 TO WS-HIGH-COUNT.
095300 290-EXIT.
095400     EXIT.
095500
095600******         HIGH-FREQUENCY-ADDRESS RULE - ANY ADDRESS MORE
095700******         THAN 3 STANDARD DEVIATIONS ABOVE THE MEAN HIT
095800******         COUNT ACROSS ALL DISTINCT ADDRESSES
095900 300-HIGH-FREQ-CHECK.
096000     MOVE "300-HIGH-FREQ-CHECK" TO PARA-NAME.
096100     MOVE WS-ADDR-ENTRY-COUNT TO UNIQUE-IPS.
096200     IF WS-ADDR-ENTRY-COUNT = ZERO
096300         GO TO 300-EXIT.
096400
096500     MOVE "S" TO CALC-TYPE-SW.
096600     MOVE WS-ADDR-ENTRY-COUNT TO SC-ENTRY-COUNT.
096700     PERFORM 305-LOAD-COUNT-TBL THRU 305-EXIT
096800         VARYING WS-SCAN-IDX FROM 1 BY 1
096900         UNTIL WS-SCAN-IDX > WS-ADDR-ENTRY-COUNT.
097000     CALL "STATCALC" USING STAT-CALC-REC.
097100     COMPUTE WS-THRESHOLD ROUNDED =
097200         SC-MEAN-RESULT + (3 * SC-STDDEV-RESULT).
097300
097400     PERFORM 310-HIGH-FREQ-WRITE THRU 310-EXIT
097500         VARYING ADDR-IDX FROM 1 BY 1
097600         UNTIL ADDR-IDX > WS-ADDR-ENTRY-COUNT.
097700 300-EXIT.
097800     EXIT.
097900
098000 305-LOAD-COUNT-TBL.
098100     MOVE ADDR-COUNT (WS-SCAN-IDX) TO SC-COUNT-ENTRY (WS-SCAN-IDX).
098200 305-EXIT.
098300     EXIT.
098400
098500 310-HIGH-FREQ-WRITE.
098600     IF ADDR-COUNT (ADDR-IDX) > WS-THRESHOLD
098700         MOVE "HIGH-FREQ-IP" TO ANOM-TYPE
098800         MOVE "HIGH" TO ANOM-SEVERITY
098900         MOVE ADDR-IP (ADDR-IDX) TO ANOM-KEY
099000         MOVE ADDR-COUNT (ADDR-IDX) TO ANOM-COUNT
099100         MOVE "ADDRESS HIT COUNT IS MORE THAN 3 STD DEV ABOVE"
099200              TO ANOM-DESC
099300         PERFORM 290-WRITE-ANOMALY THRU 290-EXIT.
099400 310-EXIT.
099500     EXIT.
099600
099700******         ERROR-BURST RULE - GATED ON MORE THAN 10 ERRORS
099800******         FOR THE WHOLE RUN, THEN FLAGS ANY ONE MINUTE THAT
099900******         SAW MORE THAN 5 OF THEM
100000 400-ERROR-BURST-CHECK.
100100     MOVE "400-ERROR-BURST-CHECK" TO PARA-NAME.
100200     IF CNT-ERROR NOT > 10
100300         GO TO 400-EXIT.
100400     PERFORM 410-ERRBURST-WRITE THRU 410-EXIT
100500         VARYING ERRMIN-IDX FROM 1 BY 1
100600         UNTIL ERRMIN-IDX > WS-ERRMIN-ENTRY-COUNT.
100700 400-EXIT.
100800     EXIT.
100900
101000 410-ERRBURST-WRITE.
101100     IF ERRMIN-COUNT (ERRMIN-IDX) > 5
101200         MOVE "ERROR-BURST" TO ANOM-TYPE
101300         MOVE "HIGH" TO ANOM-SEVERITY
101400         MOVE ERRMIN-KEY (ERRMIN-IDX) TO ANOM-KEY
101500         MOVE ERRMIN-COUNT (ERRMIN-IDX) TO ANOM-COUNT
101600         MOVE "MORE THAN 5 ERROR RECORDS IN A SINGLE MINUTE"
101700              TO ANOM-DESC
101800         PERFORM 290-WRITE-ANOMALY THRU 290-EXIT.
101900 410-EXIT.
102000     EXIT.
102100
102200******         BOT-ACTIVITY RULE - PICKS THE TOP 5 AGENT STRINGS
102300******         BY HIT COUNT AND SCANS EACH ONE AGAINST THE BOT
102400******         KEYWORD TABLE - A SELECTION SORT ON A PICKED FLAG
102500******         RATHER THAN SORTING THE TABLE ITSELF
102600 500-BOT-ACTIVITY-CHECK.
102700     MOVE "500-BOT-ACTIVITY-CHECK" TO PARA-NAME.
102800     IF WS-AGENT-ENTRY-COUNT = ZERO
102900         GO TO 500-EXIT.
103000     MOVE 1 TO WS-PICK-CTR.
103100     PERFORM 510-PICK-BEST-AGENT THRU 510-EXIT
103200         UNTIL WS-PICK-CTR > 5
103300            OR WS-PICK-CTR > WS-AGENT-ENTRY-COUNT.
103400 500-EXIT.
103500     EXIT.
103600
103700 510-PICK-BEST-AGENT.
103800     MOVE ZERO TO WS-PICK-BEST-VAL.
103900     MOVE ZERO TO WS-PICK-BEST-IDX.
104000     SET AGENT-IDX TO 1.
104100     PERFORM 515-SCAN-FOR-BEST THRU 515-EXIT
104200         VARYING AGENT-IDX FROM 1 BY 1
104300         UNTIL AGENT-IDX > WS-AGENT-ENTRY-COUNT.
104400     IF WS-PICK-BEST-IDX = ZERO
104500         GO TO 510-EXIT.
104600     SET AGENT-IDX TO WS-PICK-BEST-IDX.
104700     MOVE "Y" TO AGENT-PICKED (AGENT-IDX).
104800     PERFORM 520-SCAN-AGENT-TEXT THRU 520-EXIT.
104900     ADD +1 TO WS-PICK-CTR.
105000 510-EXIT.
105100     EXIT.
105200
105300 515-SCAN-FOR-BEST.
105400     IF AGENT-PICKED (AGENT-IDX) = "N"
105500       AND AGENT-COUNT (AGENT-IDX) > WS-PICK-BEST-VAL
105600         MOVE AGENT-COUNT (AGENT-IDX) TO WS-PICK-BEST-VAL
105700         SET WS-PICK-BEST-IDX TO AGENT-IDX.
105800 515-EXIT.
105900     EXIT.
106000
106100 520-SCAN-AGENT-TEXT.
106200     MOVE SPACES TO WS-AGENT-UC.
106300     MOVE AGENT-TXT (AGENT-IDX) TO WS-AGENT-UC.
106400     INSPECT WS-AGENT-UC CONVERTING
106500         "abcdefghijklmnopqrstuvwxyz" TO
106600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
106700     MOVE "N" TO WS-SIG-FOUND-SW.
106800     SET BOT-IDX TO 1.
106900     PERFORM 525-BOT-STEP THRU 525-STEP-EXIT
107000         UNTIL BOT-IDX > 4
107100            OR WS-SIG-WAS-FOUND.
107200 520-EXIT.
107300     EXIT.
107400 525-BOT-STEP.
107500     MOVE WS-AGENT-UC (1:64) TO FW-TEXT.
107600     MOVE BOT-WORD (BOT-IDX) TO FW-WORD.
107700     MOVE BOT-WORD-LEN (BOT-IDX) TO FW-WORD-LEN.
107800     CALL "FINDWORD" USING FINDWORD-LINKAGE.
107900     IF FW-WORD-FOUND
108000         MOVE "Y" TO WS-SIG-FOUND-SW
108100         MOVE "BOT-ACTIVITY" TO ANOM-TYPE
108200         MOVE "HIGH" TO ANOM-SEVERITY
108300         MOVE AGENT-TXT (AGENT-IDX) (1:64) TO ANOM-KEY
108400         MOVE AGENT-COUNT (AGENT-IDX) TO ANOM-COUNT
108500         MOVE "AUTOMATED AGENT STRING AMONG TOP 5 BY HIT COUNT"
108600              TO ANOM-DESC
108700         PERFORM 290-WRITE-ANOMALY THRU 290-EXIT.
108800     SET BOT-IDX UP BY 1.
108900 525-STEP-EXIT.
109000     EXIT.
109100
109200******         BRUTE-FORCE RULE - GATED ON MORE THAN 5 FAILED
109300******         LOGINS FOR THE WHOLE RUN, ONE FINDING PER RUN
109400 600-BRUTE-FORCE-CHECK.
109500     MOVE "600-BRUTE-FORCE-CHECK" TO PARA-NAME.
109600     IF CNT-FAILED-LOGIN NOT > 5
109700         GO TO 600-EXIT.
109800     MOVE "BRUTE-FORCE" TO ANOM-TYPE.
109900     MOVE "HIGH" TO ANOM-SEVERITY.
110000     MOVE SPACES TO ANOM-KEY.
110100     MOVE CNT-FAILED-LOGIN TO ANOM-COUNT.
110200     MOVE "MORE THAN 5 FAILED LOGIN ATTEMPTS FOR THE RUN"
110300          TO ANOM-DESC.
110400     PERFORM 290-WRITE-ANOMALY THRU 290-EXIT.
110500 600-EXIT.
110600     EXIT.
110700
110800******         HIGH-5XX-RATE RULE - GATED ON 5XX RECORDS BEING
110900******         MORE THAN 5 PERCENT OF THE TOTAL LOGS FOR THE RUN
111000 650-HIGH-5XX-CHECK.
111100     MOVE "650-HIGH-5XX-CHECK" TO PARA-NAME.
111200     IF TOTAL-LOGS = ZERO
111300         GO TO 650-EXIT.
111400     COMPUTE WS-5XX-PCT-LIMIT ROUNDED = TOTAL-LOGS * .05.
111500     IF CNT-5XX NOT > WS-5XX-PCT-LIMIT
111600         GO TO 650-EXIT.
111700     COMPUTE FIVE-XX-PCT ROUNDED = (CNT-5XX / TOTAL-LOGS) * 100.
111800     MOVE "HIGH-5XX-RATE" TO ANOM-TYPE.
111900     MOVE "MEDIUM" TO ANOM-SEVERITY.
112000     MOVE SPACES TO ANOM-KEY.
112100     MOVE CNT-5XX TO ANOM-COUNT.
112200     MOVE "MORE THAN 5 PERCENT OF RUN TOTAL RETURNED A 5XX"
112300          TO ANOM-DESC.
112400     PERFORM 290-WRITE-ANOMALY THRU 290-EXIT.
112500 650-EXIT.
112600     EXIT.
112700
112800******         ROLLS THE RUN UP TO ONE OVERALL RISK LEVEL - ANY
112900******         CRITICAL FINDING WINS OUTRIGHT, OTHERWISE THE
113000******         HIGH-SEVERITY COUNT DECIDES
113100 700-DERIVE-RISK-LEVEL.
113200     MOVE "700-DERIVE-RISK-LEVEL" TO PARA-NAME.
113300     IF TOTAL-LOGS = ZERO
113400         MOVE ZERO TO ERROR-RATE-PCT
113500     ELSE
113600         COMPUTE ERROR-RATE-PCT ROUNDED =
113700             (CNT-ERROR / TOTAL-LOGS) * 100.
113800
113900     IF WS-CRIT-COUNT > 0
114000         MOVE "CRITICAL" TO WS-RISK-LEVEL
114100     ELSE IF WS-HIGH-COUNT > 2
114200         MOVE "HIGH" TO WS-RISK-LEVEL
114300     ELSE IF WS-HIGH-COUNT > 0
114400         MOVE "MEDIUM" TO WS-RISK-LEVEL
114500     ELSE
114600         MOVE "LOW" TO WS-RISK-LEVEL.
114700 700-EXIT.
114800     EXIT.
114900
115000 800-OPEN-FILES.
115100     MOVE "800-OPEN-FILES" TO PARA-NAME.
115200     OPEN INPUT  PARSED-LOG-FILE, IP-REPUTATION-FILE.
115300     OPEN OUTPUT ANOMALY-FILE, ANALYSIS-RPT-FILE, SYSOUT.
115400 800-EXIT.
115500     EXIT.
115600
115700******         ANOMALY-FILE IS NOT CLOSED HERE - ITS LIFECYCLE IS
115800******         SELF-CONTAINED INSIDE THE 1160/1165 REPORT
115900******         PARAGRAPHS, WHICH REOPEN IT THREE TIMES
116000 850-CLOSE-FILES.
116100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
116200     CLOSE PARSED-LOG-FILE, IP-REPUTATION-FILE,
116300           ANALYSIS-RPT-FILE, SYSOUT.
116400 850-EXIT.
116500     EXIT.
116600
116700 900-READ-PARSED-LOG.
116800     MOVE "900-READ-PARSED-LOG" TO PARA-NAME.
116900     READ PARSED-LOG-FILE
117000         AT END MOVE "N" TO MORE-DATA-SW
117100         GO TO 900-EXIT
117200     END-READ.
117300     ADD +1 TO RECORDS-READ.
117400 900-EXIT.
117500     EXIT.
117600
117700 920-READ-IPREP.
117800     MOVE "920-READ-IPREP" TO PARA-NAME.
117900     READ IP-REPUTATION-FILE
118000         AT END MOVE "10" TO RFCODE
118100     END-READ.
118200 920-EXIT.
118300     EXIT.
118400
118500******         RE-READ OF THE ANOMALY FILE DURING THE REPORT -
118600******         THE FILE IS CLOSED AND REOPENED INPUT BY 1165 ONCE
118700******         PER SEVERITY CLASS, SO AFCODE ALONE IS NOT ENOUGH
118800******         TO TELL US WHEN THAT PASS IS DONE
118900 930-READ-ANOMALY.
119000     MOVE "930-READ-ANOMALY" TO PARA-NAME.
119100     READ ANOMALY-FILE
119200         AT END MOVE "N" TO WS-ANOM-MORE-SW
119300     END-READ.
119400 930-EXIT.
119500     EXIT.
119600
119700 999-CLEANUP.
119800     MOVE "999-CLEANUP" TO PARA-NAME.
119900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
120000     DISPLAY "** RECORDS READ **".
120100     DISPLAY RECORDS-READ.
120200     DISPLAY "** ANOMALIES WRITTEN **".
120300     DISPLAY WS-ANOM-COUNT.
120400     DISPLAY "** OVERALL RISK LEVEL **".
120500     DISPLAY WS-RISK-LEVEL.
120600     DISPLAY "******** NORMAL END OF JOB LOGANLYZ ********".
120700 999-EXIT.
120800     EXIT.
120900
121000 1000-ABEND-RTN.
121100     WRITE SYSOUT-REC FROM ABEND-REC.
121200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
121300     DISPLAY "*** ABNORMAL END OF JOB - LOGANLYZ ***"
121400          UPON CONSOLE.
121500     DIVIDE ZERO-VAL INTO ONE-VAL.
121600 1000-EXIT.
121700     EXIT.
121800
121900******         REPORT-BUILDER SECTION - ONE PASS OVER THE
122000******         IN-MEMORY TABLES, THEN THREE PASSES OVER THE
122100******         ANOMALY FILE, ONE PER SEVERITY CLASS
122200 1100-PRINT-REPORT.
122300     MOVE "1100-PRINT-REPORT" TO PARA-NAME.
122400     PERFORM 1110-PRINT-HEADER THRU 1110-EXIT.
122500     PERFORM 1120-PRINT-STATISTICS THRU 1120-EXIT.
122600     PERFORM 1130-PRINT-TOP-ADDR THRU 1130-EXIT.
122700     PERFORM 1140-PRINT-TOP-PATH THRU 1140-EXIT.
122800     PERFORM 1150-PRINT-SUSPICIOUS THRU 1150-EXIT.
122900     PERFORM 1160-PRINT-ANOMALIES THRU 1160-EXIT.
123000     PERFORM 1170-PRINT-TRAILER THRU 1170-EXIT.
123100 1100-EXIT.
123200     EXIT.
123300
123400 1110-PRINT-HEADER.
123500     ACCEPT HDR-DATE FROM DATE.
123600     MOVE TOTAL-LOGS TO HDR-TOTAL.
123700     MOVE WS-RISK-LEVEL TO HDR-RISK.
123800     WRITE RPT-REC FROM WS-HDR-REC AFTER ADVANCING TOP-OF-FORM.
123900     MOVE 1 TO WS-LINES.
124000 1110-EXIT.
124100     EXIT.
124200
124300 1120-PRINT-STATISTICS.
124400     MOVE SPACES TO TXT-LINE.
124500     MOVE "LOG SEVERITY DISTRIBUTION" TO TXT-LINE (2:25).
124600     WRITE RPT-REC FROM WS-TEXT-LINE AFTER ADVANCING 2.
124700
124800     MOVE CNT-ERROR TO WS-EDIT-CNT.
124900     MOVE SPACES TO TXT-LINE.
125000     MOVE "ERROR     -" TO TXT-LINE (3:11).
125100     MOVE WS-EDIT-CNT TO TXT-LINE (16:9).
125200     WRITE RPT-REC FROM WS-TEXT-LINE AFTER ADVANCING 1.
125300
125400     MOVE CNT-WARNING TO WS-EDIT-CNT.
125500     MOVE SPACES TO TXT-LINE.
125600     MOVE "WARNING   -" TO TXT-LINE (3:11).
125700     MOVE WS-EDIT-CNT TO TXT-LINE (16:9).
125800     WRITE RPT-REC FROM WS-TEXT-LINE AFTER ADVANCING 1.
125900
126000     MOVE CNT-INFO TO WS-EDIT-CNT.
126100     MOVE SPACES TO TXT-LINE.
126200     MOVE "INFO      -" TO TXT-LINE (3:11).
126300     MOVE WS-EDIT-CNT TO TXT-LINE (16:9).
126400     WRITE RPT-REC FROM WS-TEXT-LINE AFTER ADVANCING 1.
126500
126600     MOVE CNT-DEBUG TO WS-EDIT-CNT.
126700     MOVE SPACES TO TXT-LINE.
126800     MOVE "DEBUG     -" TO TXT-LINE (3:11).
126900     MOVE WS-EDIT-CNT TO TXT-LINE (16:9).
127000     WRITE RPT-REC FROM WS-TEXT-LINE AFTER ADVANCING 1.
127100
127200     MOVE ERROR-RATE-PCT TO WS-EDIT-PCT.
127300     MOVE SPACES TO TXT-LINE.
127400     MOVE "ERROR RATE PCT -" TO TXT-LINE (3:16).
127500     MOVE WS-EDIT-PCT TO TXT-LINE (20:6).
127600     WRITE RPT-REC FROM WS-TEXT-LINE AFTER ADVANCING 1.
127700
127800     MOVE UNIQUE-IPS TO WS-EDIT-CNT.
127900     MOVE SPACES TO TXT-LINE.
128000     MOVE "UNIQUE ADDRESSES -" TO TXT-LINE (3:18).
128100     MOVE WS-EDIT-CNT TO TXT-LINE (22:9).
128200     WRITE RPT-REC FROM WS-TEXT-LINE AFTER ADVANCING 1.
128300     ADD 8 TO WS-LINES.
128400 1120-EXIT.
128500     EXIT.
128600
128700******         TOP 10 ADDRESSES BY HIT COUNT - SELECTION SORT ON
128800******         THE PICKED FLAG SO THE TABLE ITSELF IS NOT
128900******         REORDERED, AND TIES KEEP FIRST-SEEN ORDER
129000 1130-PRINT-TOP-ADDR.
129100     MOVE SPACES TO TXT-LINE.
129200     MOVE "TOP 10 ADDRESSES BY HIT COUNT" TO TXT-LINE (2:29).
129300     WRITE RPT-REC FROM WS-TEXT-LINE AFTER ADVANCING 2.
129400     WRITE RPT-REC FROM WS-ADDR-HDR-REC AFTER ADVANCING 1.
129500     ADD 3 TO WS-LINES.
129600     MOVE 1 TO WS-PICK-CTR.
129700     PERFORM 1131-ADDR-PICK-LOOP THRU 1131-EXIT
129800         UNTIL WS-PICK-CTR > 10
129900            OR WS-PICK-CTR > WS-ADDR-ENTRY-COUNT.
130000 1130-EXIT.
130100     EXIT.
130200
130300 1131-ADDR-PICK-LOOP.
130400     PERFORM 1132-PICK-BEST-ADDR THRU 1132-EXIT.
130500     IF WS-PICK-BEST-IDX = ZERO
130600         GO TO 1131-EXIT.
130700     SET ADDR-IDX TO WS-PICK-BEST-IDX.
130800     MOVE "Y" TO ADDR-PICKED (ADDR-IDX).
130900     MOVE ADDR-IP (ADDR-IDX) TO RPT-ADDR.
131000     MOVE ADDR-COUNT (ADDR-IDX) TO RPT-ADDR-COUNT.
131100     WRITE RPT-REC FROM WS-ADDR-DTL-REC AFTER ADVANCING 1.
131200     ADD 1 TO WS-LINES.
131300     ADD +1 TO WS-PICK-CTR.
131400 1131-EXIT.
131500     EXIT.
131600
131700 1132-PICK-BEST-ADDR.
131800     MOVE ZERO TO WS-PICK-BEST-VAL.
131900     MOVE ZERO TO WS-PICK-BEST-IDX.
132000     PERFORM 1133-ADDR-BEST-STEP THRU 1133-EXIT
132100         VARYING ADDR-IDX FROM 1 BY 1
132200         UNTIL ADDR-IDX > WS-ADDR-ENTRY-COUNT.
132300 1132-EXIT.
132400     EXIT.
132500 1133-ADDR-BEST-STEP.
132600     IF ADDR-PICKED (ADDR-IDX) = "N"
132700       AND ADDR-COUNT (ADDR-IDX) > WS-PICK-BEST-VAL
132800         MOVE ADDR-COUNT (ADDR-IDX) TO WS-PICK-BEST-VAL
132900         SET WS-PICK-BEST-IDX TO ADDR-IDX.
133000 1133-EXIT.
133100     EXIT.
133200
133300 1140-PRINT-TOP-PATH.
133400     MOVE SPACES TO TXT-LINE.
133500     MOVE "TOP 10 PATHS BY HIT COUNT" TO TXT-LINE (2:25).
133600     WRITE RPT-REC FROM WS-TEXT-LINE AFTER ADVANCING 2.
133700     WRITE RPT-REC FROM WS-PATH-HDR-REC AFTER ADVANCING 1.
133800     ADD 3 TO WS-LINES.
133900     MOVE 1 TO WS-PICK-CTR.
134000     PERFORM 1141-PATH-PICK-LOOP THRU 1141-EXIT
134100         UNTIL WS-PICK-CTR > 10
134200            OR WS-PICK-CTR > WS-PATH-ENTRY-COUNT.
134300 1140-EXIT.
134400     EXIT.
134500
134600 1141-PATH-PICK-LOOP.
134700     PERFORM 1142-PICK-BEST-PATH THRU 1142-EXIT.
134800     IF WS-PICK-BEST-IDX = ZERO
134900         GO TO 1141-EXIT.
135000     SET PATH-IDX TO WS-PICK-BEST-IDX.
135100     MOVE "Y" TO PATH-PICKED (PATH-IDX).
135200     MOVE PATH-TXT (PATH-IDX) TO RPT-PATH.
135300     MOVE PATH-COUNT (PATH-IDX) TO RPT-PATH-COUNT.
135400     WRITE RPT-REC FROM WS-PATH-DTL-REC AFTER ADVANCING 1.
135500     ADD 1 TO WS-LINES.
135600     ADD +1 TO WS-PICK-CTR.
135700 1141-EXIT.
135800     EXIT.
135900
136000 1142-PICK-BEST-PATH.
136100     MOVE ZERO TO WS-PICK-BEST-VAL.
136200     MOVE ZERO TO WS-PICK-BEST-IDX.
136300     PERFORM 1143-PATH-BEST-STEP THRU 1143-EXIT
136400         VARYING PATH-IDX FROM 1 BY 1
136500         UNTIL PATH-IDX > WS-PATH-ENTRY-COUNT.
136600 1142-EXIT.
136700     EXIT.
136800 1143-PATH-BEST-STEP.
136900     IF PATH-PICKED (PATH-IDX) = "N"
137000       AND PATH-COUNT (PATH-IDX) > WS-PICK-BEST-VAL
137100         MOVE PATH-COUNT (PATH-IDX) TO WS-PICK-BEST-VAL
137200         SET WS-PICK-BEST-IDX TO PATH-IDX.
137300 1143-EXIT.
137400     EXIT.
137500
137600******         TOP 10 SUSPICIOUS ADDRESSES FROM THE IN-MEMORY
137700******         COPY OF THE IP-REPUTATION FILE, HIGHEST SCORE
137800******         FIRST, SAME SELECTION-SORT PATTERN
137900 1150-PRINT-SUSPICIOUS.
138000     MOVE SPACES TO TXT-LINE.
138100     MOVE "TOP 10 SUSPICIOUS ADDRESSES BY RISK SCORE"
138200          TO TXT-LINE (2:41).
138300     WRITE RPT-REC FROM WS-TEXT-LINE AFTER ADVANCING 2.
138400     WRITE RPT-REC FROM WS-SUS-HDR-REC AFTER ADVANCING 1.
138500     ADD 3 TO WS-LINES.
138600     MOVE 1 TO WS-PICK-CTR.
138700     PERFORM 1151-SUS-PICK-LOOP THRU 1151-EXIT
138800         UNTIL WS-PICK-CTR > 10
138900            OR WS-PICK-CTR > WS-REP-ENTRY-COUNT.
139000 1150-EXIT.
139100     EXIT.
139200
139300 1151-SUS-PICK-LOOP.
139400     PERFORM 1152-PICK-BEST-SUS THRU 1152-EXIT.
139500     IF WS-PICK-BEST-IDX = ZERO
139600         GO TO 1151-EXIT.
139700     SET REPT-IDX TO WS-PICK-BEST-IDX.
139800     MOVE "Y" TO REPT-PICKED (REPT-IDX).
139900     MOVE REPT-IP (REPT-IDX) TO RPT-SUS-ADDR.
140000     MOVE REPT-SCORE (REPT-IDX) TO RPT-SUS-SCORE.
140100     MOVE REPT-MALICIOUS (REPT-IDX) TO RPT-SUS-MAL.
140200     MOVE REPT-SOURCE (REPT-IDX) TO RPT-SUS-SOURCE.
140300     WRITE RPT-REC FROM WS-SUS-DTL-REC AFTER ADVANCING 1.
140400     ADD 1 TO WS-LINES.
140500     ADD +1 TO WS-PICK-CTR.
140600 1151-EXIT.
140700     EXIT.
140800
140900 1152-PICK-BEST-SUS.
141000     MOVE ZERO TO WS-PICK-BEST-VAL.
141100     MOVE ZERO TO WS-PICK-BEST-IDX.
141200     PERFORM 1153-SUS-BEST-STEP THRU 1153-EXIT
141300         VARYING REPT-IDX FROM 1 BY 1
141400         UNTIL REPT-IDX > WS-REP-ENTRY-COUNT.
141500 1152-EXIT.
141600     EXIT.
141700 1153-SUS-BEST-STEP.
141800     IF REPT-PICKED (REPT-IDX) = "N"
141900       AND REPT-SCORE (REPT-IDX) > WS-PICK-BEST-VAL
142000         MOVE REPT-SCORE (REPT-IDX) TO WS-PICK-BEST-VAL
142100         SET WS-PICK-BEST-IDX TO REPT-IDX.
142200 1153-EXIT.
142300     EXIT.
142400
142500******         ANOMALY SECTION - WALKS THE FILE ONCE PER
142600******         SEVERITY CLASS, CRITICAL THEN HIGH THEN MEDIUM,
142700******         SO THE REPORT GROUPS WITHOUT A TABLE IN STORAGE
142800 1160-PRINT-ANOMALIES.
142900     MOVE SPACES TO TXT-LINE.
143000     MOVE "ANOMALIES AND SECURITY FINDINGS" TO TXT-LINE (2:31).
143100     WRITE RPT-REC FROM WS-TEXT-LINE AFTER ADVANCING 2.
143200     WRITE RPT-REC FROM WS-ANOM-HDR-REC AFTER ADVANCING 1.
143300     ADD 3 TO WS-LINES.
143400     CLOSE ANOMALY-FILE.
143500
143600     MOVE "CRITICAL" TO WS-TARGET-SEV.
143700     PERFORM 1165-PRINT-ANOM-CLASS THRU 1165-EXIT.
143800     MOVE "HIGH" TO WS-TARGET-SEV.
143900     PERFORM 1165-PRINT-ANOM-CLASS THRU 1165-EXIT.
144000     MOVE "MEDIUM" TO WS-TARGET-SEV.
144100     PERFORM 1165-PRINT-ANOM-CLASS THRU 1165-EXIT.
144200 1160-EXIT.
144300     EXIT.
144400
144500 1165-PRINT-ANOM-CLASS.
144600     MOVE ZERO TO WS-ANOM-SUBCOUNT.
144700     OPEN INPUT ANOMALY-FILE.
144800     MOVE "Y" TO WS-ANOM-MORE-SW.
144900     PERFORM 930-READ-ANOMALY THRU 930-EXIT.
145000     PERFORM 1166-ANOM-CLASS-LOOP THRU 1166-EXIT
145100         UNTIL NOT WS-ANOM-MORE.
145200     CLOSE ANOMALY-FILE.
145300
145400     MOVE WS-ANOM-SUBCOUNT TO WS-EDIT-CNT.
145500     MOVE SPACES TO TXT-LINE.
145600     MOVE WS-TARGET-SEV TO TXT-LINE (3:8).
145700     MOVE "FINDINGS -" TO TXT-LINE (12:10).
145800     MOVE WS-EDIT-CNT TO TXT-LINE (23:9).
145900     WRITE RPT-REC FROM WS-TEXT-LINE AFTER ADVANCING 1.
146000     ADD 1 TO WS-LINES.
146100 1165-EXIT.
146200     EXIT.
146300
146400 1166-ANOM-CLASS-LOOP.
146500     IF ANOM-SEVERITY = WS-TARGET-SEV
146600         MOVE ANOM-TYPE TO RPT-ANOM-TYPE
146700         MOVE ANOM-SEVERITY TO RPT-ANOM-SEV
146800         MOVE ANOM-COUNT TO RPT-ANOM-CNT
146900         MOVE ANOM-DESC TO RPT-ANOM-DESC
147000         WRITE RPT-REC FROM WS-ANOM-DTL-REC AFTER ADVANCING 1
147100         ADD 1 TO WS-LINES
147200         ADD +1 TO WS-ANOM-SUBCOUNT.
147300     PERFORM 930-READ-ANOMALY THRU 930-EXIT.
147400 1166-EXIT.
147500     EXIT.
147600
147700 1170-PRINT-TRAILER.
147800     MOVE SPACES TO TXT-LINE.
147900     MOVE "REPORT TRAILER" TO TXT-LINE (2:14).
148000     WRITE RPT-REC FROM WS-TEXT-LINE AFTER ADVANCING 2.
148100
148200     MOVE WS-ANOM-COUNT TO WS-EDIT-CNT.
148300     MOVE SPACES TO TXT-LINE.
148400     MOVE "TOTAL ANOMALY COUNT -" TO TXT-LINE (3:21).
148500     MOVE WS-EDIT-CNT TO TXT-LINE (26:9).
148600     WRITE RPT-REC FROM WS-TEXT-LINE AFTER ADVANCING 1.
148700
148800     MOVE WS-CRIT-COUNT TO WS-EDIT-CNT.
148900     MOVE SPACES TO TXT-LINE.
149000     MOVE "CRITICAL ISSUE COUNT -" TO TXT-LINE (3:22).
149100     MOVE WS-EDIT-CNT TO TXT-LINE (27:9).
149200     WRITE RPT-REC FROM WS-TEXT-LINE AFTER ADVANCING 1.
149300
149400     MOVE SPACES TO TXT-LINE.
149500     MOVE "OVERALL RISK LEVEL -" TO TXT-LINE (3:20).
149600     MOVE WS-RISK-LEVEL TO TXT-LINE (25:8).
149700     WRITE RPT-REC FROM WS-TEXT-LINE AFTER ADVANCING 1.
149800 1170-EXIT.
149900     EXIT.
