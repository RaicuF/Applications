000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FINDWORD.
000400 AUTHOR. R T DUNCAN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/11/89.
000700 DATE-COMPILED. 03/11/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900      
001000******************************************************************
001100*REMARKS.
001200*
001300*          SMALL CALLED MODULE THAT ANSWERS ONE QUESTION - DOES
001400*          A GIVEN KEYWORD APPEAR ANYWHERE INSIDE A GIVEN BLOCK
001500*          OF TEXT.  USED BY LOGPARS TO SPOT SEVERITY KEYWORDS,
001600*          AND BY LOGANLYZ TO SPOT ATTACK SIGNATURES, BOT AGENT
001700*          STRINGS AND SENSITIVE-DATA KEYWORDS.
001800*
001900*          CALLER MUST UPPER-CASE BOTH FW-TEXT AND FW-WORD
002000*          BEFORE CALLING - THIS MODULE DOES A STRAIGHT X-TO-X
002100*          COMPARE, IT DOES NOT FOLD CASE.
002200******************************************************************
002300* CHANGE LOG
002400*    03/11/89  RTD  ORIGINAL PROGRAM - REQ LG-0007
002500*    07/22/91  RTD  WIDENED FW-TEXT TO 80 BYTES - REQ LG-0041
002600*    11/04/93  PNK  ADDED FW-FOUND-POS FOR REPORT DETAIL - LG-0088
002700*    01/09/94  PNK  FIXED SCAN LIMIT OFF-BY-ONE - LG-0093    010994PNK
002800*    02/18/99  MMO  Y2K REVIEW - NO DATE FIELDS IN THIS      021899MMO
002900*                   MODULE, NO CHANGE REQUIRED - LG-0140
003000*    09/02/01  GHB  ADDED FW-FOUND-POS-R REDEFINES FOR       090201GHB
003100*                   SYSOUT DUMP AID - LG-0162
003200*    08/09/05  LKM  ADDED SCAN-IDX/MAX-START DUMP VIEWS FOR    080905LKM
003300*                   TRACE PARALLEL TO LOGFILT - LG-0188
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200      
004300 DATA DIVISION.
004400 FILE SECTION.
004500      
004600 WORKING-STORAGE SECTION.
004700 01  MISC-FIELDS.
004800     05 WS-SCAN-IDX                 PIC S9(4) COMP.
004900     05 WS-SCAN-IDX-R REDEFINES WS-SCAN-IDX
005000                                    PIC X(2).
005100     05 WS-MAX-START                PIC S9(4) COMP.
005200     05 WS-MAX-START-R REDEFINES WS-MAX-START
005300                                    PIC X(2).
005400******         DEBUG/DUMP VIEW FOR THE SYSOUT TRACE IF THIS
005500******         MODULE IS EVER RUN WITH UPSI-1 ON
005600      
005700 LINKAGE SECTION.
005800 01  FINDWORD-REC.
005900     05  FW-TEXT                    PIC X(80).
006000     05  FW-WORD                    PIC X(20).
006100     05  FW-WORD-LEN                PIC 9(2) COMP.
006200     05  FW-FOUND-SW                PIC X(1).
006300         88  FW-WORD-FOUND          VALUE "Y".
006400         88  FW-WORD-NOT-FOUND      VALUE "N".
006500     05  FW-FOUND-POS               PIC 9(4) COMP.
006600     05  FW-FOUND-POS-R REDEFINES FW-FOUND-POS
006700                                    PIC X(4).
006800******         DEBUG/DUMP VIEW OF THE FOUND POSITION - SEE
006900******         THE SYSOUT TRACE PARAGRAPHS IN LOGANLYZ
007000      
007100 PROCEDURE DIVISION USING FINDWORD-REC.
007200      
007300 000-FINDWORD-MAIN.
007400     MOVE "N" TO FW-FOUND-SW.
007500     MOVE ZERO TO FW-FOUND-POS.
007600     COMPUTE WS-MAX-START =
007700         LENGTH OF FW-TEXT - FW-WORD-LEN + 1.
007800     IF WS-MAX-START < 1
007900         GO TO 900-FINDWORD-EXIT.
008000      
008100     PERFORM 100-SCAN-TEXT THRU 100-EXIT
008200         VARYING WS-SCAN-IDX FROM 1 BY 1
008300         UNTIL WS-SCAN-IDX > WS-MAX-START
008400            OR FW-WORD-FOUND.
008500      
008600     GO TO 900-FINDWORD-EXIT.
008700      
008800 100-SCAN-TEXT.
008900     IF FW-TEXT (WS-SCAN-IDX : FW-WORD-LEN) =
009000                  FW-WORD (1 : FW-WORD-LEN)
009100         MOVE "Y" TO FW-FOUND-SW
009200         MOVE WS-SCAN-IDX TO FW-FOUND-POS.
009300 100-EXIT.
009400     EXIT.
009500      
009600 900-FINDWORD-EXIT.
009700     GOBACK.
