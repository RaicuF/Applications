000100******************************************************************
000200* ABENDREC  -  COMMON ABEND DUMP RECORD AND ABEND CONSTANTS
000300*
000400*    EVERY PROGRAM IN THE LOG ANALYSIS SYSTEM COPIES THIS MEMBER
000500*    SO THAT AN OUT-OF-BALANCE OR UNRECOVERABLE CONDITION IS
000600*    REPORTED AND DUMPED THE SAME WAY NO MATTER WHICH PROGRAM
000700*    HITS IT.  THE CALLING PROGRAM MOVES ITS OWN TEXT INTO
000800*    ABEND-REASON, EXPECTED-VAL AND ACTUAL-VAL, WRITES SYSOUT-REC
000900*    FROM ABEND-REC, THEN FORCES AN S0C7 WITH THE DIVIDE BELOW SO
001000*    THE STEP CONDITION CODE REFLECTS THE FAILURE.
001100******************************************************************
001200 01  ABEND-REC.
001300     05  PARA-NAME                 PIC X(20).
001400     05  ABEND-REASON              PIC X(60).
001500     05  EXPECTED-VAL              PIC X(15).
001600     05  ACTUAL-VAL                PIC X(15).
001700     05  FILLER                    PIC X(20).
001800      
001900 01  ABEND-DIVIDE-FLDS.
002000     05  ZERO-VAL                  PIC 9(01) VALUE ZERO.
002100     05  ONE-VAL                   PIC 9(01) VALUE 1.
