000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  STATCALC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/11/89.
000700 DATE-COMPILED. 03/11/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900      
001000******************************************************************
001100*REMARKS.
001200*
001300*          SMALL CALLED MODULE SHARED BY TWO CALLERS -
001400*
001500*          CALC-TYPE-SW = "V"  -  LOGREP CALLS THIS TO TURN A
001600*                                 SET OF ENGINE VOTE COUNTS INTO
001700*                                 A SINGLE REPUTATION SCORE
001800*
001900*          CALC-TYPE-SW = "S"  -  LOGANLYZ CALLS THIS TO GET THE
002000*                                 POPULATION MEAN AND STANDARD
002100*                                 DEVIATION OF A TABLE OF PER-
002200*                                 ADDRESS HIT COUNTS, FOR THE
002300*                                 HIGH-FREQUENCY-ADDRESS RULE
002400******************************************************************
002500* CHANGE LOG
002600*    03/11/89  JS   ORIGINAL PROGRAM (VOTE SCORE ONLY) - LG-0007
002700*    07/22/91  JS   WIDENED SC-COUNT-TABLE TO 2000 - LG-0041
002800*    11/04/93  RTD  ADDED MEAN/STDDEV CALC TYPE "S" - LG-0088
002900*    02/18/99  MMO  Y2K REVIEW - NO DATE FIELDS IN THIS      021899MMO
003000*                   MODULE, NO CHANGE REQUIRED - LG-0140
003100*    05/14/02  GHB  SWITCHED VARIANCE CALC TO POPULATION     051402GHB
003200*                   FORM PER SECURITY GROUP REQ - LG-0171
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100      
004200 DATA DIVISION.
004300 FILE SECTION.
004400      
004500 WORKING-STORAGE SECTION.
004600 01  MISC-FIELDS.
004700     05 WS-IDX                      PIC 9(4) COMP.
004800     05 WS-SUM                      PIC 9(11) COMP-3.
004900     05 WS-DEV                      PIC S9(9)V99 COMP-3.
005000     05 WS-SUMSQ-DEV                PIC 9(13)V99 COMP-3.
005100     05 WS-VARIANCE                 PIC 9(9)V99 COMP-3.
005200      
005300 LINKAGE SECTION.
005400 01  STAT-CALC-REC.
005500     05  CALC-TYPE-SW               PIC X.
005600         88 VOTE-SCORE-CALC         VALUE "V".
005700         88 MEAN-STDDEV-CALC        VALUE "S".
005800     05  SC-ENGINE-COUNTS.
005900         10  SC-ENGINE-TOTAL        PIC 9(3) COMP.
006000         10  SC-ENGINE-MALICIOUS    PIC 9(3) COMP.
006100         10  SC-ENGINE-SUSPICIOUS   PIC 9(3) COMP.
006200     05  SC-ENGINE-COUNTS-R REDEFINES SC-ENGINE-COUNTS.
006300         10  SC-ENGINE-CNT-TBL OCCURS 3 TIMES
006400                                    PIC 9(3) COMP.
006500******         INDEX 1 = TOTAL, 2 = MALICIOUS, 3 = SUSPICIOUS -
006600******         USED BY THE SYSOUT TRACE DUMP IN 900-DUMP-COUNTS
006700     05  SC-VOTE-SCORE              PIC 9(3)V99 COMP-3.
006800     05  SC-VOTE-SCORE-R REDEFINES SC-VOTE-SCORE.
006900         10  SC-VOTE-SCORE-WHOLE    PIC 9(3).
007000         10  SC-VOTE-SCORE-DEC      PIC 9(2).
007100     05  SC-ENTRY-COUNT             PIC 9(4) COMP.
007200     05  SC-COUNT-TABLE.
007300         10  SC-COUNT-ENTRY OCCURS 2000 TIMES
007400                                    PIC 9(7) COMP.
007500     05  SC-MEAN-RESULT             PIC 9(9)V99 COMP-3.
007600     05  SC-MEAN-RESULT-R REDEFINES SC-MEAN-RESULT
007700                                    PIC X(12).
007800******         DEBUG/DUMP VIEW FOR THE SYSOUT TRACE
007900     05  SC-STDDEV-RESULT           PIC 9(9)V99 COMP-3.
008000      
008100 PROCEDURE DIVISION USING STAT-CALC-REC.
008200      
008300 000-STATCALC-MAIN.
008400     IF VOTE-SCORE-CALC
008500         PERFORM 200-VOTE-SCORE-CALC
008600     ELSE IF MEAN-STDDEV-CALC
008700         PERFORM 300-MEAN-STDDEV-CALC.
008800     GOBACK.
008900      
009000 200-VOTE-SCORE-CALC.
009100******         ENGINE-VOTE FORMULA -
009200******         (2*MALICIOUS + SUSPICIOUS) / TOTAL * 100 ROUNDED
009300     IF SC-ENGINE-TOTAL = ZERO
009400         MOVE ZERO TO SC-VOTE-SCORE
009500     ELSE
009600         COMPUTE SC-VOTE-SCORE ROUNDED =
009700             ((2 * SC-ENGINE-MALICIOUS) + SC-ENGINE-SUSPICIOUS)
009800                  / SC-ENGINE-TOTAL * 100.
009900      
010000 300-MEAN-STDDEV-CALC.
010100     MOVE ZERO TO WS-SUM  SC-MEAN-RESULT  SC-STDDEV-RESULT.
010200     IF SC-ENTRY-COUNT = ZERO
010300         GO TO 300-EXIT.
010400      
010500     PERFORM 310-SUM-ENTRIES THRU 310-EXIT
010600         VARYING WS-IDX FROM 1 BY 1
010700         UNTIL WS-IDX > SC-ENTRY-COUNT.
010800      
010900     COMPUTE SC-MEAN-RESULT ROUNDED =
011000             WS-SUM / SC-ENTRY-COUNT.
011100      
011200     MOVE ZERO TO WS-SUMSQ-DEV.
011300     PERFORM 320-SUMSQ-ENTRIES THRU 320-EXIT
011400         VARYING WS-IDX FROM 1 BY 1
011500         UNTIL WS-IDX > SC-ENTRY-COUNT.
011600      
011700     COMPUTE WS-VARIANCE ROUNDED =
011800             WS-SUMSQ-DEV / SC-ENTRY-COUNT.
011900     COMPUTE SC-STDDEV-RESULT ROUNDED = WS-VARIANCE ** .5.
012000 300-EXIT.
012100     EXIT.
012200      
012300 310-SUM-ENTRIES.
012400     ADD SC-COUNT-ENTRY (WS-IDX) TO WS-SUM.
012500 310-EXIT.
012600     EXIT.
012700      
012800 320-SUMSQ-ENTRIES.
012900     COMPUTE WS-DEV =
013000             SC-COUNT-ENTRY (WS-IDX) - SC-MEAN-RESULT.
013100     COMPUTE WS-SUMSQ-DEV =
013200             WS-SUMSQ-DEV + (WS-DEV * WS-DEV).
013300 320-EXIT.
013400     EXIT.
