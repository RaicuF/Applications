000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  LOGFILT.
000300 AUTHOR. R T DUNCAN.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/09/89.
000600 DATE-COMPILED. 04/09/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE SECURITY GROUP'S ON-REQUEST LOG
001300*          FILTER.  AN ANALYST DROPS A SMALL CRITERIA CARD FILE
001400*          AHEAD OF THIS STEP NAMING WHICH RECORDS THEY WANT TO
001500*          SEE BACK OUT OF THE PARSED LOG FILE - BY ADDRESS, BY
001600*          USER, BY SEVERITY, AND/OR BY A TIMESTAMP WINDOW.
001700*
001800*          THE CRITERIA FILE IS A SHORT KEYWORD=VALUE CARD DECK.
001900*          ANY CARD MAY BE LEFT OUT - A CRITERION THAT IS NOT
002000*          SUPPLIED IS NOT APPLIED.  EVERY CARD THAT IS SUPPLIED
002100*          MUST MATCH (THE TEST IS "AND", NEVER "OR").  IF THE
002200*          CRITERIA FILE ITSELF IS MISSING FROM THE RUN, EVERY
002300*          PARSED LOG RECORD PASSES.
002400*
002500*              ADDR=nnn.nnn.nnn.nnn   -  EXACT ADDRESS MATCH
002600*              USER=xxxxxxxx          -  USER ID IS A SUBSTRING
002700*              SEVERITY=xxxxxxxx      -  EXACT SEVERITY MATCH
002800*              FROM=yyyy-mm-dd hh:mm:ss - RANGE START, INCLUSIVE
002900*              TO=yyyy-mm-dd hh:mm:ss   - RANGE END, INCLUSIVE
003000*
003100*          MATCHING RECORDS ARE WRITTEN BACK OUT IN PARSED-LOG
003200*          SHAPE SO THEY CAN BE FED TO ANY OF THE OTHER THREE LOG
003300*          ANALYSIS PROGRAMS FOR A SECOND LOOK.  THE SECURITY
003400*          GROUP ONLY EVER WANTS A HANDFUL OF RECORDS BACK, SO
003500*          THE OUTPUT FILE IS CAPPED AT 1000 RECORDS - THE TOTAL
003600*          MATCH COUNT IS NOT CAPPED AND GOES TO THE SYSOUT TRACE
003700*          SO THE ANALYST KNOWS IF THE CRITERIA WERE TOO LOOSE.
003800*
003900******************************************************************
004000
004100         INPUT FILE              -   PARSED LOG FILE
004200         INPUT FILE              -   FILTER CRITERIA FILE (OPT)
004300
004400         OUTPUT FILE PRODUCED    -   FILTERED LOG FILE
004500
004600         DUMP FILE               -   SYSOUT
004700
004800******************************************************************
004900* CHANGE LOG
005000*    04/09/89  RTD  ORIGINAL PROGRAM - REQ LG-0011
005100*    07/22/91  RTD  ADDED USER-SUBSTRING CRITERION - REQ LG-0023
005200*    11/04/93  PNK  ADDED FROM/TO TIMESTAMP WINDOW - REQ LG-0056
005300*    06/30/96  PNK  RAISED OUTPUT CAP FROM 200 TO 1000 RECORDS,
005400*                   SECURITY GROUP WAS TRUNCATING TOO OFTEN -
005500*                   REQ LG-0079
005600*    02/18/99  MMO  Y2K REVIEW - TIMESTAMP CRIT CARRIED AS       021899MMO
005700*                   DISPLAY TEXT, NOT WINDOWED - NO CHANGE
005800*                   REQUIRED, SIGNING OFF - LG-0140
005900*    09/02/01  GHB  ADDED WS-TOTAL-MATCHED SEPARATE FROM THE     090201GHB
006000*                   CAPPED WRITE COUNT SO THE TRACE SHOWS BOTH -
006100*                   REQ LG-0164
006200*    08/09/05  LKM  ADDED MISSING-CRITERIA-FILE HANDLING SO A    080905LKM
006300*                   RUN WITH NO CARD FILE PASSES EVERYTHING
006400*                   INSTEAD OF ABENDING - REQ LG-0219
006500******************************************************************
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER. IBM-390.
006900 OBJECT-COMPUTER. IBM-390.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT SYSOUT
007500     ASSIGN TO UT-S-SYSOUT
007600       ORGANIZATION IS SEQUENTIAL.
007700
007800     SELECT PARSED-LOG-FILE
007900     ASSIGN TO UT-S-PRSDLOG
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS PFCODE.
008200
008300     SELECT CRITERIA-FILE
008400     ASSIGN TO UT-S-FLTCRIT
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS CFCODE.
008700
008800     SELECT FILTERED-LOG-FILE
008900     ASSIGN TO UT-S-FLTRLOG
009000       ACCESS MODE IS SEQUENTIAL
009100       FILE STATUS IS OFCODE.
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500 FD  SYSOUT
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 130 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS SYSOUT-REC.
010100 01  SYSOUT-REC  PIC X(130).
010200
010300****** WRITTEN BY LOGPARS - ONE RECORD PER RAW LINE IT COULD
010400****** MAKE SENSE OF, NO TRAILER RECORD
010500 FD  PARSED-LOG-FILE
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     BLOCK CONTAINS 0 RECORDS
010900     RECORD CONTAINS 274 CHARACTERS
011000     DATA RECORD IS PARSED-LOG-REC.
011100     COPY PARSDLOG.
011200
011300****** THE ANALYST'S CARD DECK.  THIS DD IS OPTIONAL - IF IT IS
011400****** NOT PRESENT IN THE RUN, 000-HOUSEKEEPING TREATS THE OPEN
011500****** FAILURE AS "NO CRITERIA SUPPLIED" AND EVERY RECORD PASSES
011600 FD  CRITERIA-FILE
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     BLOCK CONTAINS 0 RECORDS
012000     RECORD CONTAINS 80 CHARACTERS
012100     DATA RECORD IS CRITERIA-REC.
012200 01  CRITERIA-REC                  PIC X(80).
012300
012400****** DEBUG/DUMP VIEW ONLY - 020-LOAD-CRITERIA-TBL SPLITS THE
012500****** CARD ON THE FIRST "=" IT FINDS AT RUNTIME SINCE THE
012600****** KEYWORD LENGTH VARIES CARD TO CARD, IT DOES NOT USE
012700****** THIS FIXED-OFFSET VIEW
012800 01  WS-CRIT-CARD-VIEW REDEFINES CRITERIA-REC.
012900     05  WS-DBG-KEYWORD            PIC X(10).
013000     05  WS-DBG-EQUALS             PIC X(01).
013100     05  WS-DBG-VALUE              PIC X(69).
013200
013300****** WRITTEN FOR EVERY RECORD THAT SATISFIED ALL OF THE
013400****** SUPPLIED CRITERIA, UP TO THE 1000 RECORD CAP - SAME
013500****** SHAPE AS THE PARSED LOG FILE SO IT CAN BE RE-FED TO
013600****** LOGREP, LOGANLYZ OR LOGFILT ITSELF FOR A SECOND PASS
013700 FD  FILTERED-LOG-FILE
013800     RECORDING MODE IS F
013900     LABEL RECORDS ARE STANDARD
014000     BLOCK CONTAINS 0 RECORDS
014100     RECORD CONTAINS 274 CHARACTERS
014200     DATA RECORD IS FILTERED-LOG-REC.
014300 01  FILTERED-LOG-REC              PIC X(274).
014400
014500 WORKING-STORAGE SECTION.
014600
014700 01  FILE-STATUS-CODES.
014800     05  PFCODE                  PIC X(2).
014900         88 NO-MORE-PARSED  VALUE "10".
015000     05  CFCODE                  PIC X(2).
015100         88 NO-MORE-CRITERIA    VALUE "10".
015200         88 CRITERIA-FILE-MISSING VALUE "35".
015300         88 CRITERIA-FILE-OK    VALUE "00".
015400     05  OFCODE                  PIC X(2).
015500         88 CODE-WRITE    VALUE SPACES.
015600
015700******         ONE ROW PER KEYWORD ON THE CARD DECK, AND ONE
015800******         SWITCH PER CRITERION SAYING WHETHER IT WAS
015900******         SUPPLIED AT ALL - AN UNSUPPLIED CRITERION IS
016000******         SIMPLY SKIPPED BY 400-MATCH-RECORD
016100 01  WS-CRITERIA-FLDS.
016200     05  WS-CRIT-ADDR            PIC X(15).
016300     05  WS-CRIT-ADDR-SW         PIC X(01) VALUE "N".
016400         88 WS-CRIT-ADDR-SUPPLIED VALUE "Y".
016500     05  WS-CRIT-USER            PIC X(16).
016600     05  WS-CRIT-USER-SW         PIC X(01) VALUE "N".
016700         88 WS-CRIT-USER-SUPPLIED VALUE "Y".
016800     05  WS-CRIT-SEVERITY        PIC X(08).
016900     05  WS-CRIT-SEVERITY-SW     PIC X(01) VALUE "N".
017000         88 WS-CRIT-SEVERITY-SUPPLIED VALUE "Y".
017100     05  WS-CRIT-FROM-TS         PIC X(20).
017200******         DEBUG/DUMP VIEW, SAME SHAPE AS PARSDLOG'S OWN
017300******         LOG-TIMESTAMP-R - LETS THE SYSOUT TRACE SHOW
017400******         THE RANGE START BROKEN OUT BY COMPONENT
017500     05  WS-CRIT-FROM-TS-R REDEFINES WS-CRIT-FROM-TS.
017600         10  WS-CRIT-FROM-YYYY   PIC X(04).
017700         10  FILLER              PIC X(01).
017800         10  WS-CRIT-FROM-MM     PIC X(02).
017900         10  FILLER              PIC X(01).
018000         10  WS-CRIT-FROM-DD     PIC X(02).
018100         10  FILLER              PIC X(01).
018200         10  WS-CRIT-FROM-HH     PIC X(02).
018300         10  FILLER              PIC X(01).
018400         10  WS-CRIT-FROM-MIN    PIC X(02).
018500         10  FILLER              PIC X(01).
018600         10  WS-CRIT-FROM-SS     PIC X(02).
018700         10  FILLER              PIC X(01).
018800     05  WS-CRIT-FROM-SW         PIC X(01) VALUE "N".
018900         88 WS-CRIT-FROM-SUPPLIED VALUE "Y".
019000     05  WS-CRIT-TO-TS           PIC X(20).
019100     05  WS-CRIT-TO-TS-R REDEFINES WS-CRIT-TO-TS.
019200         10  WS-CRIT-TO-YYYY     PIC X(04).
019300         10  FILLER              PIC X(01).
019400         10  WS-CRIT-TO-MM       PIC X(02).
019500         10  FILLER              PIC X(01).
019600         10  WS-CRIT-TO-DD       PIC X(02).
019700         10  FILLER              PIC X(01).
019800         10  WS-CRIT-TO-HH       PIC X(02).
019900         10  FILLER              PIC X(01).
020000         10  WS-CRIT-TO-MIN      PIC X(02).
020100         10  FILLER              PIC X(01).
020200         10  WS-CRIT-TO-SS       PIC X(02).
020300         10  FILLER              PIC X(01).
020400     05  WS-CRIT-TO-SW           PIC X(01) VALUE "N".
020500         88 WS-CRIT-TO-SUPPLIED   VALUE "Y".
020600     05  FILLER                  PIC X(09).
020700
020800******         THE CARD LINE IS SPLIT ON THE FIRST "=" SIGN -
020900******         EVERYTHING LEFT OF IT IS THE KEYWORD, EVERYTHING
021000******         RIGHT OF IT (TRAILING SPACES AND ALL) IS THE VALUE
021100 01  WS-CARD-WORK-FLDS.
021200     05  WS-EQUAL-POS            PIC 9(4) COMP.
021300     05  WS-KEYWORD              PIC X(10).
021400     05  WS-VALUE                PIC X(69).
021500     05  WS-KEYWORD-UC           PIC X(10).
021600     05  WS-FIND-IDX             PIC 9(4) COMP.
021700     05  FILLER                  PIC X(06).
021800
021900******         UPPER-CASE WORK VIEW OF THE USER FIELD AND THE
022000******         CRITERION, SINCE THE USER-SUBSTRING TEST IS
022100******         CASE-INSENSITIVE - EVERY OTHER CRITERION IS AN
022200******         EXACT COMPARE AND NEEDS NO FOLDING
022300 01  WS-USER-MATCH-FLDS.
022400     05  WS-LOG-USER-UC          PIC X(16).
022500     05  WS-CRIT-USER-UC         PIC X(16).
022600     05  WS-USER-SCAN-IDX        PIC 9(4) COMP.
022700     05  WS-USER-MAX-START       PIC 9(4) COMP.
022800     05  WS-CRIT-USER-LEN        PIC 9(2) COMP.
022900     05  FILLER                  PIC X(06).
023000
023100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
023200     05 RECORDS-READ             PIC 9(9) COMP.
023300     05 RECORDS-WRITTEN          PIC 9(9) COMP.
023400     05 WS-TOTAL-MATCHED         PIC 9(9) COMP.
023500
023600 01  FLAGS-AND-SWITCHES.
023700     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
023800         88 NO-MORE-DATA VALUE "N".
023900     05 WS-RECORD-MATCHED-SW     PIC X(01) VALUE "N".
024000         88 WS-RECORD-MATCHES    VALUE "Y".
024100     05 WS-CAP-REACHED-SW        PIC X(01) VALUE "N".
024200         88 WS-OUTPUT-CAP-HIT    VALUE "Y".
024300     05 WS-USER-FOUND-SW         PIC X(01) VALUE "N".
024400         88 WS-USER-WAS-FOUND    VALUE "Y".
024500
024600 01  WS-OUTPUT-CAP               PIC 9(4) COMP VALUE 1000.
024700
024800 COPY ABENDREC.
024900
025000 PROCEDURE DIVISION.
025100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025200     PERFORM 100-MAIN-PROCESS THRU 100-EXIT
025300             UNTIL NO-MORE-DATA.
025400     PERFORM 999-CLEANUP THRU 999-EXIT.
025500     MOVE +0 TO RETURN-CODE.
025600     GOBACK.
025700
025800 000-HOUSEKEEPING.
025900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026000     DISPLAY "******** BEGIN JOB LOGFILT ********".
026100     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
026200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
026300
026400     IF CRITERIA-FILE-MISSING
026500         DISPLAY "** NO CRITERIA FILE - ALL RECORDS PASS **"
026600     ELSE
026700         PERFORM 010-READ-CRITERIA THRU 010-EXIT
026800         PERFORM 020-LOAD-CRITERIA-TBL THRU 020-EXIT
026900             UNTIL NO-MORE-CRITERIA.
027000
027100     PERFORM 900-READ-PARSED-LOG THRU 900-EXIT.
027200     IF NO-MORE-DATA
027300         MOVE "000-HOUSEKEEPING" TO PARA-NAME
027400         MOVE "PARSED LOG FILE IS EMPTY - NOTHING TO FILTER"
027500              TO ABEND-REASON
027600         MOVE "AT LEAST 1 REC" TO EXPECTED-VAL
027700         MOVE "0 RECS" TO ACTUAL-VAL
027800         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
027900 000-EXIT.
028000     EXIT.
028100
028200******         ONE CARD AT A TIME - THE KEYWORD IS WHATEVER
028300******         PRECEDES THE FIRST "=", THE VALUE IS WHATEVER
028400******         FOLLOWS IT.  A CARD WITH NO "=" SIGN AT ALL IS
028500******         IGNORED RATHER THAN ABENDING THE RUN
028600 020-LOAD-CRITERIA-TBL.
028700     MOVE "020-LOAD-CRITERIA-TBL" TO PARA-NAME.
028800     MOVE SPACES TO WS-KEYWORD, WS-VALUE.
028900     MOVE ZERO TO WS-EQUAL-POS.
029000     INSPECT CRITERIA-REC TALLYING WS-EQUAL-POS
029100         FOR CHARACTERS BEFORE INITIAL "=".
029200     IF WS-EQUAL-POS < 79 AND WS-EQUAL-POS > 0
029300         MOVE CRITERIA-REC (1 : WS-EQUAL-POS) TO WS-KEYWORD
029400         ADD +2 TO WS-EQUAL-POS
029500         MOVE CRITERIA-REC (WS-EQUAL-POS : ) TO WS-VALUE
029600         MOVE WS-KEYWORD TO WS-KEYWORD-UC
029700         INSPECT WS-KEYWORD-UC
029800             CONVERTING "abcdefghijklmnopqrstuvwxyz"
029900                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
030000         PERFORM 025-STORE-CRITERION THRU 025-EXIT.
030100     PERFORM 010-READ-CRITERIA THRU 010-EXIT.
030200 020-EXIT.
030300     EXIT.
030400
030500 025-STORE-CRITERION.
030600     IF WS-KEYWORD-UC = "ADDR"
030700         MOVE WS-VALUE (1:15) TO WS-CRIT-ADDR
030800         MOVE "Y" TO WS-CRIT-ADDR-SW
030900     ELSE IF WS-KEYWORD-UC = "USER"
031000         MOVE WS-VALUE (1:16) TO WS-CRIT-USER
031100         MOVE "Y" TO WS-CRIT-USER-SW
031200     ELSE IF WS-KEYWORD-UC = "SEVERITY"
031300         MOVE WS-VALUE (1:8) TO WS-CRIT-SEVERITY
031400         MOVE "Y" TO WS-CRIT-SEVERITY-SW
031500     ELSE IF WS-KEYWORD-UC = "FROM"
031600         MOVE WS-VALUE (1:20) TO WS-CRIT-FROM-TS
031700         MOVE "Y" TO WS-CRIT-FROM-SW
031800     ELSE IF WS-KEYWORD-UC = "TO"
031900         MOVE WS-VALUE (1:20) TO WS-CRIT-TO-TS
032000         MOVE "Y" TO WS-CRIT-TO-SW.
032100 025-EXIT.
032200     EXIT.
032300
032400 100-MAIN-PROCESS.
032500     MOVE "100-MAIN-PROCESS" TO PARA-NAME.
032600     PERFORM 400-MATCH-RECORD THRU 400-EXIT.
032700     IF WS-RECORD-MATCHES
032800         ADD +1 TO WS-TOTAL-MATCHED
032900         IF NOT WS-OUTPUT-CAP-HIT
033000             MOVE PARSED-LOG-REC TO FILTERED-LOG-REC
033100             WRITE FILTERED-LOG-REC
033200             ADD +1 TO RECORDS-WRITTEN
033300             IF RECORDS-WRITTEN >= WS-OUTPUT-CAP
033400                 MOVE "Y" TO WS-CAP-REACHED-SW.
033500     PERFORM 900-READ-PARSED-LOG THRU 900-EXIT.
033600 100-EXIT.
033700     EXIT.
033800
033900******         EVERY SUPPLIED CRITERION MUST MATCH - THE FIRST
034000******         ONE THAT FAILS DROPS THE RECORD AND SKIPS THE
034100******         REST OF THE TESTS
034200 400-MATCH-RECORD.
034300     MOVE "400-MATCH-RECORD" TO PARA-NAME.
034400     MOVE "Y" TO WS-RECORD-MATCHED-SW.
034500
034600     IF WS-CRIT-ADDR-SUPPLIED
034700         IF LOG-IP NOT = WS-CRIT-ADDR
034800             MOVE "N" TO WS-RECORD-MATCHED-SW
034900             GO TO 400-EXIT.
035000
035100     IF WS-CRIT-USER-SUPPLIED
035200         PERFORM 410-TEST-USER-SUBSTR THRU 410-EXIT
035300         IF NOT WS-USER-WAS-FOUND
035400             MOVE "N" TO WS-RECORD-MATCHED-SW
035500             GO TO 400-EXIT.
035600
035700     IF WS-CRIT-SEVERITY-SUPPLIED
035800         IF LOG-SEVERITY NOT = WS-CRIT-SEVERITY
035900             MOVE "N" TO WS-RECORD-MATCHED-SW
036000             GO TO 400-EXIT.
036100
036200     IF WS-CRIT-FROM-SUPPLIED
036300         IF LOG-TIMESTAMP < WS-CRIT-FROM-TS
036400             MOVE "N" TO WS-RECORD-MATCHED-SW
036500             GO TO 400-EXIT.
036600
036700     IF WS-CRIT-TO-SUPPLIED
036800         IF LOG-TIMESTAMP > WS-CRIT-TO-TS
036900             MOVE "N" TO WS-RECORD-MATCHED-SW
037000             GO TO 400-EXIT.
037100 400-EXIT.
037200     EXIT.
037300
037400******         A SERIAL CHARACTER SCAN, THE SAME SHAPE AS
037500******         FINDWORD BUT RUN IN LINE SINCE THE CRITERION
037600******         LENGTH VARIES CARD TO CARD - FINDWORD ITSELF
037700******         TAKES A FIXED 20-BYTE WORD, TOO SHORT FOR A
037800******         FULL 16-BYTE USER ID PLUS PADDING
037900 410-TEST-USER-SUBSTR.
038000     MOVE "410-TEST-USER-SUBSTR" TO PARA-NAME.
038100     MOVE "N" TO WS-USER-FOUND-SW.
038200     MOVE LOG-USER      TO WS-LOG-USER-UC.
038300     MOVE WS-CRIT-USER  TO WS-CRIT-USER-UC.
038400     INSPECT WS-LOG-USER-UC
038500         CONVERTING "abcdefghijklmnopqrstuvwxyz"
038600                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
038700     INSPECT WS-CRIT-USER-UC
038800         CONVERTING "abcdefghijklmnopqrstuvwxyz"
038900                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
039000     MOVE ZERO TO WS-CRIT-USER-LEN.
039100     INSPECT WS-CRIT-USER-UC TALLYING WS-CRIT-USER-LEN
039200         FOR CHARACTERS BEFORE INITIAL SPACE.
039300     IF WS-CRIT-USER-LEN = ZERO
039400         GO TO 410-EXIT.
039500     COMPUTE WS-USER-MAX-START =
039600         LENGTH OF WS-LOG-USER-UC - WS-CRIT-USER-LEN + 1.
039700     IF WS-USER-MAX-START < 1
039800         GO TO 410-EXIT.
039900     PERFORM 415-SCAN-USER THRU 415-EXIT
040000         VARYING WS-USER-SCAN-IDX FROM 1 BY 1
040100         UNTIL WS-USER-SCAN-IDX > WS-USER-MAX-START
040200            OR WS-USER-WAS-FOUND.
040300 410-EXIT.
040400     EXIT.
040500
040600 415-SCAN-USER.
040700     IF WS-LOG-USER-UC (WS-USER-SCAN-IDX : WS-CRIT-USER-LEN) =
040800                  WS-CRIT-USER-UC (1 : WS-CRIT-USER-LEN)
040900         MOVE "Y" TO WS-USER-FOUND-SW.
041000 415-EXIT.
041100     EXIT.
041200
041300 800-OPEN-FILES.
041400     MOVE "800-OPEN-FILES" TO PARA-NAME.
041500     OPEN INPUT  PARSED-LOG-FILE.
041600     OPEN OUTPUT FILTERED-LOG-FILE, SYSOUT.
041700     OPEN INPUT  CRITERIA-FILE.
041800 800-EXIT.
041900     EXIT.
042000
042100 850-CLOSE-FILES.
042200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
042300     CLOSE PARSED-LOG-FILE, FILTERED-LOG-FILE, SYSOUT.
042400     IF NOT CRITERIA-FILE-MISSING
042500         CLOSE CRITERIA-FILE.
042600 850-EXIT.
042700     EXIT.
042800
042900 900-READ-PARSED-LOG.
043000     MOVE "900-READ-PARSED-LOG" TO PARA-NAME.
043100     READ PARSED-LOG-FILE
043200         AT END MOVE "N" TO MORE-DATA-SW
043300         GO TO 900-EXIT
043400     END-READ.
043500     ADD +1 TO RECORDS-READ.
043600 900-EXIT.
043700     EXIT.
043800
043900 010-READ-CRITERIA.
044000     MOVE "010-READ-CRITERIA" TO PARA-NAME.
044100     READ CRITERIA-FILE
044200         AT END MOVE "10" TO CFCODE
044300     END-READ.
044400 010-EXIT.
044500     EXIT.
044600
044700 999-CLEANUP.
044800     MOVE "999-CLEANUP" TO PARA-NAME.
044900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
045000     DISPLAY "** RECORDS READ **".
045100     DISPLAY RECORDS-READ.
045200     DISPLAY "** TOTAL MATCHED **".
045300     DISPLAY WS-TOTAL-MATCHED.
045400     DISPLAY "** RECORDS WRITTEN (CAPPED AT 1000) **".
045500     DISPLAY RECORDS-WRITTEN.
045600     IF WS-OUTPUT-CAP-HIT
045700         DISPLAY "** OUTPUT CAP REACHED - MATCHES DROPPED **".
045800     DISPLAY "******** NORMAL END OF JOB LOGFILT ********".
045900 999-EXIT.
046000     EXIT.
046100
046200 1000-ABEND-RTN.
046300     WRITE SYSOUT-REC FROM ABEND-REC.
046400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
046500     DISPLAY "*** ABNORMAL END OF JOB- LOGFILT ***" UPON CONSOLE.
046600     DIVIDE ZERO-VAL INTO ONE-VAL.
046700 1000-EXIT.
046800     EXIT.
